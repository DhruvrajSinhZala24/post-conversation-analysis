000100****************************************************************
000110* CNVMTAB -- Copy-Buch Arbeitstabelle Nachrichten je
000120*            Konversation (WORKING-STORAGE im Treiber CNVBAT0O,
000130*            LINKAGE im Regelwerk-Modul CNLENG0M)
000140*
000150* Letzte Aenderung :: 2024-03-04
000160* Letzte Version   :: B.00.02
000170* Kurzbeschreibung :: haelt alle Nachrichten EINER Konversation
000180*                     in Sequenzreihenfolge fuer die Auswertung
000190*                     durch CNLENG0M vor
000200*
000210*----------------------------------------------------------------
000220* Vers.   | Datum      | von | Kommentar
000230*---------|------------|-----|--------------------------------
000240* A.00.00 | 1990-01-22 | rh  | Neuerstellung fuer CNVAN-1,
000250*         |            |     | Tabellengroesse 200 Eintraege
000260* A.00.01 | 1996-07-04 | kbs | Tabelle auf 500 Eintraege
000270*         |            |     | vergroessert (lange Chats)
000280* B.00.00 | 1998-11-09 | mpk | Jahr-2000: keine Datumsfelder,
000290*         |            |     | geprueft o.B.
000300* B.00.01 | 2016-02-24 | rh  | MTE-TEXT-LC (Kleinschreibung)
000310*         |            |     | ergaenzt fuer Regel-Katalog v3
000320*         |            |     | -- Vergleiche stets ueber die
000330*         |            |     | kleingeschriebene Kopie
000340*         |            |     | (CR CNVQA-241)
000350* B.00.02 | 2024-03-04 | hf  | MTE-SEQ-X (alphanumerische Sicht
000360*         |            |     | auf MTE-SEQ) war seit Neuerstel-
000370*         |            |     | lung ungenutzt -- entfernt
000380*         |            |     | (CR CNVQA-263)
000390*----------------------------------------------------------------
000400 01  CNV-MSG-TABLE.
000410     05  MSG-TAB-MAX              PIC S9(04) COMP
000420                                  VALUE 500.
000430     05  MSG-TAB-COUNT            PIC S9(04) COMP.
000440     05  FILLER                   PIC X(02).
000450     05  MSG-TAB-ENTRY OCCURS 500 TIMES
000460                       INDEXED BY MSG-TAB-IDX.
000470         10  MTE-SEQ              PIC 9(04).
000480         10  MTE-SENDER           PIC X(04).
000490             88  MTE-SENDER-USER      VALUE "USER".
000500             88  MTE-SENDER-AI        VALUE "AI  ".
000510*                Originaltext, wie aus MSGFILE gelesen
000520         10  MTE-TEXT             PIC X(200).
000530*                Kleingeschriebene Kopie, Grundlage aller
000540*                Stichwort- und Substring-Vergleiche
000550         10  MTE-TEXT-LC          PIC X(200).
000560         10  MTE-TEXT-LEN         PIC S9(03) COMP.
000570         10  MTE-WORD-COUNT       PIC S9(03) COMP.
000580         10  FILLER               PIC X(02).
000590
