000100****************************************************************
000110* CNVCONV -- Copy-Buch Konversations-Kopfsatz (Datei CONVFILE)
000120*
000130* Letzte Aenderung :: 2013-11-08
000140* Letzte Version   :: B.00.02
000150* Kurzbeschreibung :: Satzbild Konversations-Kopfsatz der
000160*                     Chat-Qualitaetsauswertung (CNVAN)
000170*
000180*----------------------------------------------------------------
000190* Vers.   | Datum      | von | Kommentar
000200*---------|------------|-----|--------------------------------
000210* A.00.00 | 1989-02-13 | rh  | Neuerstellung fuer CNVAN-1
000220* A.00.01 | 1994-06-30 | rh  | ANALYZED von 9 auf X(01)
000230*         |            |     | umgestellt (Y/N statt 0/1)
000240* B.00.00 | 1998-11-02 | mpk | Jahr-2000: keine Datumsfelder
000250*         |            |     | in diesem Satz, geprueft o.B.
000260* B.00.01 | 2004-05-19 | tlb | CONV-TITLE auf 40 Stellen
000270*         |            |     | erweitert (CR CNVQA-118)
000280* B.00.02 | 2013-11-08 | rh  | Kommentar ueberarbeitet, keine
000290*         |            |     | Feldaenderung (CR CNVQA-204)
000300*----------------------------------------------------------------
000310* Satzlaenge 47 Byte, keine FILLER-Reserve (Feldbild belegt
000320* den Satz vollstaendig, siehe Auftrag CNVQA-1).
000330****************************************************************
000340 01  CNV-CONV-RECORD.
000350     05  CONV-ID                 PIC 9(06).
000360     05  CONV-TITLE              PIC X(40).
000370*                Konversationstitel, optional, kann Leer-
000380*                zeichen enthalten
000390     05  CONV-ANALYZED           PIC X(01).
000400         88  CONV-ANALYZED-YES       VALUE "Y".
000410         88  CONV-ANALYZED-NO        VALUE "N".
