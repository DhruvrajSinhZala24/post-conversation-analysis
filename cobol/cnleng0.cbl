000100LT $SYSTEM.SYSTEM.COBOLEX0
000110H  $SYSTEM.SYSTEM.COBOLLIB
000120H  =TALLIB
000130H  =ASC2EBC
000140H  =EBC2ASC
000150P, SYMBOLS, INSPECT
000160ALL
000170BEND
000180 66
000190 3
000200
000210 IDENTIFICATION DIVISION.
000220
000230 PROGRAM-ID.      CNLENG0M.
000240 AUTHOR.          R. HELLWIG.
000250 INSTALLATION.    RZ NORDWEST.
000260 DATE-WRITTEN.    1989-02-13.
000270 DATE-COMPILED.
000280 SECURITY.        NUR FUER INTERNEN GEBRAUCH.
000290
000300****************************************************************
000310* Letzte Aenderung :: 2024-03-05
000320* Letzte Version   :: D.00.02
000330* Kurzbeschreibung :: Regelwerk-Modul Chat-Qualitaetsauswertung
000340*                     (CNVAN) -- ermittelt je Konversation die
000350*                     zehn Einzelkennzahlen und den gewichteten
000360*                     Gesamt-Score
000370*
000380* Aenderungen (Version und Datum in Variable K-PROG-START
000390*              aendern, falls vorhanden)
000400*----------------------------------------------------------------
000410* Vers.   | Datum      | von | Kommentar
000420*---------|------------|-----|--------------------------------
000430* A.00.00 | 1989-02-13 | rh  | Neuerstellung fuer CNVAN-1,
000440*         |            |     | vier Kennzahlen (Klarheit,
000450*         |            |     | Relevanz, Genauigkeit,
000460*         |            |     | Vollstaendigkeit)
000470* A.00.01 | 1990-01-22 | rh  | Stimmung und Empathie ergaenzt
000480*         |            |     | (CR CNVAN-6)
000490* A.01.00 | 1991-08-05 | kbs | Antwortzeit, Loesungskennzeichen
000500*         |            |     | und Eskalationsbedarf ergaenzt
000510* A.01.01 | 1994-06-30 | rh  | Fallback-Zaehler ergaenzt
000520*         |            |     | (CR CNVAN-19)
000530* B.00.00 | 1996-07-04 | kbs | Wortweise Relevanzvergleich statt
000540*         |            |     | reinem Stichwortvergleich
000550* B.00.01 | 1998-11-09 | mpk | Jahr-2000: keine Datumsfelder in
000560*         |            |     | diesem Modul betroffen, o.B.
000570* B.01.00 | 2001-04-02 | tlb | Gesamt-Score-Gewichtung auf
000580*         |            |     | Regel-Katalog v2 umgestellt
000590*         |            |     | (CR CNVQA-88)
000600* C.00.00 | 2004-05-19 | tlb | Fallback-Formel bei Gesamt-Score
000610*         |            |     | eingefuehrt: max(0, 1-freq/5)
000620* C.00.01 | 2008-09-15 | jw  | Leerfall (keine Nachrichten)
000630*         |            |     | liefert jetzt definierte
000640*         |            |     | Default-Werte (CR CNVQA-166)
000650* C.00.02 | 2013-11-08 | rh  | Vollstaendigkeits-Regel korrigiert:
000660*         |            |     | erste ausfuehrliche KI-Antwort
000670*         |            |     | zaehlt fuer alle Fragen
000680*         |            |     | (CR CNVQA-204)
000690* C.00.03 | 2019-06-11 | jw  | Kommentare durchgesehen, keine
000700*         |            |     | Feldaenderung (CR CNVQA-260)
000710* D.00.00 | 2024-02-19 | hf  | Zwischenwerte Klarheit/Relevanz/
000720*         |            |     | Genauigkeit/Empathie werden jetzt
000730*         |            |     | 4-stellig in ACC-*-AVG gehalten und
000740*         |            |     | erst am Schluss auf 2 Stellen
000750*         |            |     | gerundet (Gesamt-Score-Gewichtung
000760*         |            |     | rechnete bislang mit den bereits
000770*         |            |     | gerundeten ANL-Feldern); Fugensuche
000780*         |            |     | Eskalationsregel verkettet jetzt
000790*         |            |     | ueber kurze Zwischennachrichten
000800*         |            |     | hinweg; ungenutzte CLASS WRD-CHAR
000810*         |            |     | entfernt (CR CNVQA-261)
000820* D.00.01 | 2024-03-04 | hf  | Eskalationsregel gibt die Fugen-
000830*         |            |     | Verkettung wieder auf: das Fugen-
000840*         |            |     | Fenster deckte nur kurze Ketten von
000850*         |            |     | hoechstens K-CHAIN-MAX Nachrichten
000860*         |            |     | ab und konnte ein Stichwort ueber
000870*         |            |     | vier oder mehr kurzen Zwischen-
000880*         |            |     | nachrichten immer noch verfehlen.
000890*         |            |     | Die Regel haelt jetzt die GESAMTE
000900*         |            |     | Konversation kleingeschrieben in
000910*         |            |     | einem Puffer vor (WRK-ESC-TEXT) und
000920*         |            |     | durchsucht diesen einmal vollstaen-
000930*         |            |     | dig, wie im Pflichtenheft gefordert
000940*         |            |     | (CR CNVQA-262)
000950* D.00.02 | 2024-03-05 | hf  | Gesamt-Score wurde per MOVE in ANL-
000960*         |            |     | OVERALL abgelegt und damit nur
000970*         |            |     | abgeschnitten statt wie gefordert
000980*         |            |     | auf 2 Stellen gerundet; jetzt wie
000990*         |            |     | bei den vier Einzelkennzahlen per
001000*         |            |     | COMPUTE ... ROUNDED (CR CNVQA-263)
001010*----------------------------------------------------------------
001020*
001030* Programmbeschreibung
001040* ---------------------
001050* Dieses Modul wird vom Stapeltreiber CNVBAT0O je Konversation
001060* EINMAL gerufen. Es erhaelt die vollstaendige Nachrichtentabelle
001070* (CNV-MSG-TABLE) einer Konversation und liefert im Satzbild
001080* CNV-ANL-RECORD die zehn Einzelkennzahlen sowie den gewichteten
001090* Gesamt-Score zurueck. Das Modul liest und schreibt selbst keine
001100* Dateien.
001110*
001120****************************************************************
001130
001140 ENVIRONMENT DIVISION.
001150 CONFIGURATION SECTION.
001160 SPECIAL-NAMES.
001170     SWITCH-15 IS ANZEIGE-VERSION
001180         ON STATUS IS SHOW-VERSION
001190     CLASS ALPHNUM  IS "0123456789"
001200                       "abcdefghijklmnopqrstuvwxyz"
001210                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001220
001230 INPUT-OUTPUT SECTION.
001240 FILE-CONTROL.
001250
001260 DATA DIVISION.
001270 FILE SECTION.
001280
001290 WORKING-STORAGE SECTION.
001300*--------------------------------------------------------------*
001310* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001320*--------------------------------------------------------------*
001330 01          COMP-FELDER.
001340     05      C3-I1               PIC S9(03) COMP.
001350     05      C3-I2               PIC S9(03) COMP.
001360     05      C3-I3               PIC S9(03) COMP.
001370     05      C3-POS              PIC S9(03) COMP.
001380     05      C3-KEY-LEN          PIC S9(03) COMP.
001390     05      C3-TXT-LEN          PIC S9(03) COMP.
001400     05      C3-WORD-LEN         PIC S9(03) COMP.
001410     05      C3-LIMIT            PIC S9(03) COMP.
001420     05      C4-AI-COUNT         PIC S9(04) COMP.
001430     05      C4-USER-COUNT       PIC S9(04) COMP.
001440     05      C4-QUESTION-COUNT   PIC S9(04) COMP.
001450     05      C4-EMPATHY-HITS     PIC S9(04) COMP.
001460     05      C4-POS-USER-COUNT   PIC S9(04) COMP.
001470     05      C4-NEG-USER-COUNT   PIC S9(04) COMP.
001480     05      C4-SUBSTANTIAL-IDX  PIC S9(04) COMP.
001490     05      C4-FALLBACK-COUNT   PIC S9(04) COMP.
001500     05      C4-RESOLUTION-IDX   PIC S9(04) COMP.
001510     05      C4-A                PIC S9(04) COMP.
001520     05      C4-B                PIC S9(04) COMP.
001530*        C7-ESC- : Positionszeiger/Grenze fuer die Stichwort-
001540*        suche ueber die volle Konversationslaenge (WRK-ESC-
001550*        TEXT), 7-stellig, da eine Konversation bis zu
001560*        MSG-TAB-MAX * 200 Byte umfassen kann (CR CNVQA-262)
001570     05      C7-ESC-POS          PIC S9(07) COMP.
001580     05      C7-ESC-LIMIT        PIC S9(07) COMP.
001590     05      FILLER              PIC X(02).
001600*--------------------------------------------------------------*
001610* Umwandlungsbereich: numerisch/alphanumerisch (Beispiel fuer
001620* die REDEFINES-Technik dieses Programms, siehe auch die
001630* Stichwort-Tabellen weiter unten)
001640*--------------------------------------------------------------*
001650 01          C4-UMWANDLUNG.
001660     05      C4-ZAHL             PIC S9(04) COMP.
001670 01          C4-UMW-ALPHA REDEFINES C4-UMWANDLUNG
001680                             PIC X(02).
001690*--------------------------------------------------------------*
001700* Schalter (Praefix SW-, 88-Ebenen fuer die eigentlichen
001710* Bedingungsnamen)
001720*--------------------------------------------------------------*
001730 01          SCHALTER.
001740     05      SW-SCAN-RESULT      PIC 9          VALUE ZERO.
001750             88 KW-FOUND                        VALUE 1.
001760             88 KW-NOT-FOUND                    VALUE ZERO.
001770     05      SW-HAS-AI           PIC 9          VALUE ZERO.
001780             88 HAS-AI-MESSAGES                 VALUE 1.
001790     05      SW-HAS-USER         PIC 9          VALUE ZERO.
001800             88 HAS-USER-MESSAGES               VALUE 1.
001810     05      SW-IS-QUESTION      PIC 9          VALUE ZERO.
001820             88 MSG-IS-A-QUESTION                VALUE 1.
001830     05      SW-SUBSTANTIAL      PIC 9          VALUE ZERO.
001840             88 SUBSTANTIAL-AI-FOUND            VALUE 1.
001850     05      SW-EMPTY-CONV       PIC 9          VALUE ZERO.
001860             88 CONV-IS-EMPTY                   VALUE 1.
001870     05      SW-TOKEN-NEW        PIC 9          VALUE ZERO.
001880             88 TOKEN-IS-NEW                    VALUE 1.
001890             88 TOKEN-IS-NOT-NEW                VALUE ZERO.
001900     05      SW-IN-WORD          PIC 9          VALUE ZERO.
001910             88 CHAR-IN-WORD                    VALUE 1.
001920             88 CHAR-NOT-IN-WORD                VALUE ZERO.
001930     05      SW-FIRST-USER       PIC 9          VALUE ZERO.
001940             88 FIRST-USER-FOUND                VALUE 1.
001950     05      FILLER              PIC X(02)      VALUE SPACES.
001960*--------------------------------------------------------------*
001970* Felder mit konstantem Inhalt (Praefix K-)
001980*--------------------------------------------------------------*
001990 01          KONSTANTE-FELDER.
002000     05      K-MODUL             PIC X(08)      VALUE "CNLENG0M".
002010     05      K-SENDER-AI         PIC X(04)      VALUE "AI  ".
002020     05      K-SENDER-USER       PIC X(04)      VALUE "USER".
002030     05      K-MAX-KW-LEN        PIC S9(03) COMP
002040                                 VALUE 19.
002050     05      FILLER              PIC X(02)      VALUE SPACES.
002060*--------------------------------------------------------------*
002070* Arbeitsfelder Substring-Suche (Praefix WRK-). WRK-SCAN-TEXT
002080* ist auf 608 Byte bemessen, damit sowohl eine einzelne
002090* Nachricht (200 Byte) als auch der Verkettungspuffer der
002100* Loesungs-Regel (WRK-CAT-TEXT, 608 Byte) darueber abgesucht
002110* werden koennen (CR CNVQA-241)
002120*--------------------------------------------------------------*
002130 01          WORK-FELDER.
002140     05      WRK-SCAN-TEXT       PIC X(608).
002150     05      WRK-SCAN-TEXT-LEN   PIC S9(04) COMP.
002160     05      WRK-SCAN-KEY        PIC X(20).
002170     05      WRK-SCAN-KEY-LEN    PIC S9(03) COMP.
002180     05      WRK-TRIM-FIELD      PIC X(200).
002190     05      WRK-TRIM-LEN        PIC S9(03) COMP.
002200     05      WRK-ACTIVE-KW-LIST.
002210             10 WRK-ACTIVE-KW    OCCURS 12 TIMES
002220                                 PIC X(20).
002230     05      WRK-ACTIVE-KW-A REDEFINES WRK-ACTIVE-KW-LIST
002240                                 PIC X(240).
002250     05      WRK-ACTIVE-COUNT    PIC S9(03) COMP.
002260     05      FILLER              PIC X(02).
002270*--------------------------------------------------------------*
002280* Arbeitsfelder Vollzusammenzug (Praefix WRK-CAT-), fuer die
002290* Regel LOESUNG (letzte 3 Nachrichten, siehe C810-BUILD-LAST3);
002300* 608 Byte reichen fuer drei Nachrichten a 200 Byte plus
002310* Trennzeichen. Die Eskalationsregel hat seit CR CNVQA-262
002320* einen eigenen, auf die volle Konversationslaenge bemessenen
002330* Puffer (WRK-ESC-FELDER weiter unten)
002340*--------------------------------------------------------------*
002350 01          WRK-CAT-FELDER.
002360     05      WRK-CAT-TEXT        PIC X(608).
002370     05      WRK-CAT-LEN         PIC S9(04) COMP.
002380     05      FILLER              PIC X(02).
002390*--------------------------------------------------------------*
002400* Arbeitsfelder Voll-Verkettung Eskalationsregel (Praefix
002410* WRK-ESC-). Haelt die GESAMTE Konversation kleingeschrieben
002420* und durch je ein Leerzeichen getrennt vor (bis zu MSG-TAB-MAX
002430* Nachrichten a 200 Byte), damit Regel 9 wie im Pflichtenheft
002440* gefordert EINMAL ueber den vollen Text sucht, statt nur ein
002450* Fugenfenster an den Nachrichtenuebergaengen zu pruefen --
002460* siehe C852-BUILD-FULL-TEXT/C857-SCAN-FULL-TEXT (CR CNVQA-262)
002470*--------------------------------------------------------------*
002480 01          WRK-ESC-FELDER.
002490     05      WRK-ESC-TEXT        PIC X(100500).
002500     05      WRK-ESC-LEN         PIC S9(07) COMP.
002510     05      FILLER              PIC X(02).
002520*--------------------------------------------------------------*
002530* Arbeitsfelder Wortmengen fuer die Relevanz-Regel (Praefix
002540* WRK-KEYSET-, je Eintrag bis zu 40 Zeichen)
002550*--------------------------------------------------------------*
002560 01          WRK-KEYSET-FELDER.
002570     05      WRK-KEYSET-FIRST-LIST.
002580             10 WRK-KEYSET-FIRST OCCURS 60 TIMES
002590                                 PIC X(40).
002600     05      WRK-KEYSET-FIRST-A REDEFINES WRK-KEYSET-FIRST-LIST
002610                                 PIC X(2400).
002620     05      WRK-KEYSET-FIRST-COUNT
002630                                 PIC S9(03) COMP.
002640     05      WRK-KEYSET-MSG-LIST.
002650             10 WRK-KEYSET-MSG  OCCURS 60 TIMES
002660                                 PIC X(40).
002670     05      WRK-KEYSET-MSG-A REDEFINES WRK-KEYSET-MSG-LIST
002680                                 PIC X(2400).
002690     05      WRK-KEYSET-MSG-COUNT
002700                                 PIC S9(03) COMP.
002710     05      WRK-WORD-BUF        PIC X(40).
002720     05      WRK-WORD-LEN        PIC S9(03) COMP.
002730     05      WRK-OVERLAP-COUNT   PIC S9(03) COMP.
002740     05      FILLER              PIC X(02).
002750*--------------------------------------------------------------*
002760* Score-Akkumulatoren, vier Dezimalstellen bis zur
002770* Schlussrundung (Praefix ACC-, Regel-Nummer siehe SPEC)
002780*--------------------------------------------------------------*
002790 01          ACC-FELDER.
002800     05      ACC-CLARITY-SUM     PIC S9(03)V9(4) COMP.
002810     05      ACC-ACCURACY-SUM    PIC S9(03)V9(4) COMP.
002820     05      ACC-EMPATHY-SUM     PIC S9(03)V9(4) COMP.
002830     05      ACC-COMPLETE-SUM    PIC S9(03)V9(4) COMP.
002840     05      ACC-RELEVANCE-SUM   PIC S9(03)V9(4) COMP.
002850     05      ACC-ONE-MSG-SCORE   PIC S9(01)V9(4) COMP.
002860     05      ACC-OVERALL-RAW     PIC S9(03)V9(4) COMP.
002870     05      ACC-PAIRING-SCORE   PIC S9(01)V9(4) COMP.
002880     05      ACC-FALLBACK-VALUE  PIC S9(03)V9(4) COMP.
002890     05      ACC-RESOLUTION-VAL  PIC S9(01)V9(4) COMP.
002900     05      ACC-CLARITY-AVG     PIC S9(01)V9(4) COMP.
002910     05      ACC-RELEVANCE-AVG   PIC S9(01)V9(4) COMP.
002920     05      ACC-ACCURACY-AVG    PIC S9(01)V9(4) COMP.
002930     05      ACC-EMPATHY-AVG     PIC S9(01)V9(4) COMP.
002940     05      FILLER              PIC X(02).
002950* POS-Liste (12 Eintraege), FILLER + REDEFINES
002960 01  POS-KW-LIST.
002970     05  FILLER              PIC X(20)
002980                             VALUE "thanks              ".
002990     05  FILLER              PIC X(20)
003000                             VALUE "thank you           ".
003010     05  FILLER              PIC X(20)
003020                             VALUE "great               ".
003030     05  FILLER              PIC X(20)
003040                             VALUE "excellent           ".
003050     05  FILLER              PIC X(20)
003060                             VALUE "perfect             ".
003070     05  FILLER              PIC X(20)
003080                             VALUE "awesome             ".
003090     05  FILLER              PIC X(20)
003100                             VALUE "helpful             ".
003110     05  FILLER              PIC X(20)
003120                             VALUE "appreciate          ".
003130     05  FILLER              PIC X(20)
003140                             VALUE "good                ".
003150     05  FILLER              PIC X(20)
003160                             VALUE "nice                ".
003170     05  FILLER              PIC X(20)
003180                             VALUE "solved              ".
003190     05  FILLER              PIC X(20)
003200                             VALUE "resolved            ".
003210 01  POS-KW-TAB REDEFINES POS-KW-LIST.
003220     05  POS-KW OCCURS 12 TIMES
003230                             PIC X(20).
003240
003250* NEG-Liste (12 Eintraege), FILLER + REDEFINES
003260 01  NEG-KW-LIST.
003270     05  FILLER              PIC X(20)
003280                             VALUE "bad                 ".
003290     05  FILLER              PIC X(20)
003300                             VALUE "terrible            ".
003310     05  FILLER              PIC X(20)
003320                             VALUE "awful               ".
003330     05  FILLER              PIC X(20)
003340                             VALUE "horrible            ".
003350     05  FILLER              PIC X(20)
003360                             VALUE "frustrated          ".
003370     05  FILLER              PIC X(20)
003380                             VALUE "angry               ".
003390     05  FILLER              PIC X(20)
003400                             VALUE "disappointed        ".
003410     05  FILLER              PIC X(20)
003420                             VALUE "unsatisfied         ".
003430     05  FILLER              PIC X(20)
003440                             VALUE "wrong               ".
003450     05  FILLER              PIC X(20)
003460                             VALUE "error               ".
003470     05  FILLER              PIC X(20)
003480                             VALUE "broken              ".
003490     05  FILLER              PIC X(20)
003500                             VALUE "issue               ".
003510 01  NEG-KW-TAB REDEFINES NEG-KW-LIST.
003520     05  NEG-KW OCCURS 12 TIMES
003530                             PIC X(20).
003540
003550* FBK-Liste (8 Eintraege), FILLER + REDEFINES
003560 01  FBK-KW-LIST.
003570     05  FILLER              PIC X(20)
003580                             VALUE "i don't know        ".
003590     05  FILLER              PIC X(20)
003600                             VALUE "i'm not sure        ".
003610     05  FILLER              PIC X(20)
003620                             VALUE "i can't help        ".
003630     05  FILLER              PIC X(20)
003640                             VALUE "i don't understand  ".
003650     05  FILLER              PIC X(20)
003660                             VALUE "i'm unable to       ".
003670     05  FILLER              PIC X(20)
003680                             VALUE "i cannot            ".
003690     05  FILLER              PIC X(20)
003700                             VALUE "i don't have        ".
003710     05  FILLER              PIC X(20)
003720                             VALUE "i'm sorry, i don't  ".
003730 01  FBK-KW-TAB REDEFINES FBK-KW-LIST.
003740     05  FBK-KW OCCURS 8 TIMES
003750                             PIC X(20).
003760
003770* EMP-Liste (11 Eintraege), FILLER + REDEFINES
003780 01  EMP-KW-LIST.
003790     05  FILLER              PIC X(20)
003800                             VALUE "sorry               ".
003810     05  FILLER              PIC X(20)
003820                             VALUE "understand          ".
003830     05  FILLER              PIC X(20)
003840                             VALUE "apologize           ".
003850     05  FILLER              PIC X(20)
003860                             VALUE "feel                ".
003870     05  FILLER              PIC X(20)
003880                             VALUE "concern             ".
003890     05  FILLER              PIC X(20)
003900                             VALUE "worry               ".
003910     05  FILLER              PIC X(20)
003920                             VALUE "help                ".
003930     05  FILLER              PIC X(20)
003940                             VALUE "support             ".
003950     05  FILLER              PIC X(20)
003960                             VALUE "assist              ".
003970     05  FILLER              PIC X(20)
003980                             VALUE "glad                ".
003990     05  FILLER              PIC X(20)
004000                             VALUE "happy to            ".
004010 01  EMP-KW-TAB REDEFINES EMP-KW-LIST.
004020     05  EMP-KW OCCURS 11 TIMES
004030                             PIC X(20).
004040
004050* RES-Liste (10 Eintraege), FILLER + REDEFINES
004060 01  RES-KW-LIST.
004070     05  FILLER              PIC X(20)
004080                             VALUE "resolved            ".
004090     05  FILLER              PIC X(20)
004100                             VALUE "solved              ".
004110     05  FILLER              PIC X(20)
004120                             VALUE "fixed               ".
004130     05  FILLER              PIC X(20)
004140                             VALUE "completed           ".
004150     05  FILLER              PIC X(20)
004160                             VALUE "done                ".
004170     05  FILLER              PIC X(20)
004180                             VALUE "finished            ".
004190     05  FILLER              PIC X(20)
004200                             VALUE "taken care of       ".
004210     05  FILLER              PIC X(20)
004220                             VALUE "handled             ".
004230     05  FILLER              PIC X(20)
004240                             VALUE "sorted              ".
004250     05  FILLER              PIC X(20)
004260                             VALUE "addressed           ".
004270 01  RES-KW-TAB REDEFINES RES-KW-LIST.
004280     05  RES-KW OCCURS 10 TIMES
004290                             PIC X(20).
004300
004310* ESC-Liste (9 Eintraege), FILLER + REDEFINES
004320 01  ESC-KW-LIST.
004330     05  FILLER              PIC X(20)
004340                             VALUE "manager             ".
004350     05  FILLER              PIC X(20)
004360                             VALUE "supervisor          ".
004370     05  FILLER              PIC X(20)
004380                             VALUE "human               ".
004390     05  FILLER              PIC X(20)
004400                             VALUE "agent               ".
004410     05  FILLER              PIC X(20)
004420                             VALUE "representative      ".
004430     05  FILLER              PIC X(20)
004440                             VALUE "escalate            ".
004450     05  FILLER              PIC X(20)
004460                             VALUE "transfer            ".
004470     05  FILLER              PIC X(20)
004480                             VALUE "speak to someone    ".
004490     05  FILLER              PIC X(20)
004500                             VALUE "talk to a person    ".
004510 01  ESC-KW-TAB REDEFINES ESC-KW-LIST.
004520     05  ESC-KW OCCURS 9 TIMES
004530                             PIC X(20).
004540
004550* QST-Liste (7 Eintraege), FILLER + REDEFINES
004560 01  QST-KW-LIST.
004570     05  FILLER              PIC X(20)
004580                             VALUE "how                 ".
004590     05  FILLER              PIC X(20)
004600                             VALUE "what                ".
004610     05  FILLER              PIC X(20)
004620                             VALUE "when                ".
004630     05  FILLER              PIC X(20)
004640                             VALUE "where               ".
004650     05  FILLER              PIC X(20)
004660                             VALUE "why                 ".
004670     05  FILLER              PIC X(20)
004680                             VALUE "can you             ".
004690     05  FILLER              PIC X(20)
004700                             VALUE "please              ".
004710 01  QST-KW-TAB REDEFINES QST-KW-LIST.
004720     05  QST-KW OCCURS 7 TIMES
004730                             PIC X(20).
004740
004750* LUP-Liste (5 Eintraege), FILLER + REDEFINES
004760 01  LUP-KW-LIST.
004770     05  FILLER              PIC X(20)
004780                             VALUE "thanks              ".
004790     05  FILLER              PIC X(20)
004800                             VALUE "thank you           ".
004810     05  FILLER              PIC X(20)
004820                             VALUE "great               ".
004830     05  FILLER              PIC X(20)
004840                             VALUE "perfect             ".
004850     05  FILLER              PIC X(20)
004860                             VALUE "solved              ".
004870 01  LUP-KW-TAB REDEFINES LUP-KW-LIST.
004880     05  LUP-KW OCCURS 5 TIMES
004890                             PIC X(20).
004900
004910* FIL-Liste (4 Eintraege), FILLER + REDEFINES
004920 01  FIL-KW-LIST.
004930     05  FILLER              PIC X(20)
004940                             VALUE "um                  ".
004950     05  FILLER              PIC X(20)
004960                             VALUE "uh                  ".
004970     05  FILLER              PIC X(20)
004980                             VALUE "er                  ".
004990     05  FILLER              PIC X(20)
005000                             VALUE "ah                  ".
005010 01  FIL-KW-TAB REDEFINES FIL-KW-LIST.
005020     05  FIL-KW OCCURS 4 TIMES
005030                             PIC X(20).
005040
005050* HDG-Liste (4 Eintraege), FILLER + REDEFINES
005060 01  HDG-KW-LIST.
005070     05  FILLER              PIC X(20)
005080                             VALUE "maybe               ".
005090     05  FILLER              PIC X(20)
005100                             VALUE "probably            ".
005110     05  FILLER              PIC X(20)
005120                             VALUE "might               ".
005130     05  FILLER              PIC X(20)
005140                             VALUE "possibly            ".
005150 01  HDG-KW-TAB REDEFINES HDG-KW-LIST.
005160     05  HDG-KW OCCURS 4 TIMES
005170                             PIC X(20).
005180
005190* BEL-Liste (2 Eintraege), FILLER + REDEFINES
005200 01  BEL-KW-LIST.
005210     05  FILLER              PIC X(20)
005220                             VALUE "i think             ".
005230     05  FILLER              PIC X(20)
005240                             VALUE "i believe           ".
005250 01  BEL-KW-TAB REDEFINES BEL-KW-LIST.
005260     05  BEL-KW OCCURS 2 TIMES
005270                             PIC X(20).
005280
005290* CNF-Liste (3 Eintraege), FILLER + REDEFINES
005300 01  CNF-KW-LIST.
005310     05  FILLER              PIC X(20)
005320                             VALUE "definitely          ".
005330     05  FILLER              PIC X(20)
005340                             VALUE "certainly           ".
005350     05  FILLER              PIC X(20)
005360                             VALUE "absolutely          ".
005370 01  CNF-KW-TAB REDEFINES CNF-KW-LIST.
005380     05  CNF-KW OCCURS 3 TIMES
005390                             PIC X(20).
005400
005410* PUN-Liste (3 Eintraege), FILLER + REDEFINES
005420 01  PUN-KW-LIST.
005430     05  FILLER              PIC X(20)
005440                             VALUE ".                   ".
005450     05  FILLER              PIC X(20)
005460                             VALUE "!                   ".
005470     05  FILLER              PIC X(20)
005480                             VALUE "?                   ".
005490 01  PUN-KW-TAB REDEFINES PUN-KW-LIST.
005500     05  PUN-KW OCCURS 3 TIMES
005510                             PIC X(20).
005520
005530* APO-Liste (3 Eintraege), FILLER + REDEFINES
005540 01  APO-KW-LIST.
005550     05  FILLER              PIC X(20)
005560                             VALUE "sorry               ".
005570     05  FILLER              PIC X(20)
005580                             VALUE "apologize           ".
005590     05  FILLER              PIC X(20)
005600                             VALUE "apology             ".
005610 01  APO-KW-TAB REDEFINES APO-KW-LIST.
005620     05  APO-KW OCCURS 3 TIMES
005630                             PIC X(20).
005640 LINKAGE SECTION.
005650 COPY CNVMTAB.
005660 COPY CNVANL.
005670*--------------------------------------------------------------*
005680* Steuerblock des Aufrufs (Praefix LINK-)
005690*--------------------------------------------------------------*
005700 01          LINK-CONTROL.
005710     05      LINK-CONV-ID        PIC 9(06).
005720     05      LINK-RC             PIC S9(04) COMP.
005730             88 LINK-OK                         VALUE ZERO.
005740     05      FILLER               PIC X(02).
005750
005760 PROCEDURE DIVISION USING LINK-CONTROL, CNV-MSG-TABLE,
005770                          CNV-ANL-RECORD.
005780******************************************************************
005790* Steuerungsablauf
005800******************************************************************
005810 A100-STEUERUNG SECTION.
005820 A100-00.
005830
005840     PERFORM B000-VORLAUF
005850
005860     PERFORM B100-VERARBEITUNG
005870
005880     PERFORM B090-ENDE
005890
005900     MOVE ZERO TO LINK-RC
005910     EXIT PROGRAM
005920     .
005930 A100-99.
005940     EXIT.
005950******************************************************************
005960* Vorlauf: Konversation initialisieren, Nachrichtentabelle
005970* aufbereiten (Kleinschreibung, Laenge, Wortzahl je Eintrag)
005980******************************************************************
005990 B000-VORLAUF SECTION.
006000 B000-00.
006010
006020     INITIALIZE SCHALTER COMP-FELDER ACC-FELDER
006030     MOVE LINK-CONV-ID TO ANL-CONV-ID
006040
006050     IF MSG-TAB-COUNT = ZERO
006060        SET CONV-IS-EMPTY TO TRUE
006070     ELSE
006080        PERFORM C000-INIT-TABLE
006090     END-IF
006100     .
006110 B000-99.
006120     EXIT.
006130******************************************************************
006140* Leerfall: keine Nachrichten -- feste Default-Werte
006150* (CR CNVQA-166)
006160******************************************************************
006170 B090-ENDE SECTION.
006180 B090-00.
006190
006200     IF CONV-IS-EMPTY
006210        PERFORM C990-EMPTY-DEFAULT
006220     ELSE
006230        PERFORM C900-OVERALL-SCORE
006240     END-IF
006250     .
006260 B090-99.
006270     EXIT.
006280******************************************************************
006290* Ermittlung der zehn Einzelkennzahlen in der Reihenfolge des
006300* Regel-Katalogs
006310******************************************************************
006320 B100-VERARBEITUNG SECTION.
006330 B100-00.
006340
006350     IF CONV-IS-EMPTY
006360        CONTINUE
006370     ELSE
006380        PERFORM C100-CLARITY
006390        PERFORM C200-RELEVANCE
006400        PERFORM C300-ACCURACY
006410        PERFORM C400-COMPLETENESS
006420        PERFORM C500-SENTIMENT
006430        PERFORM C600-EMPATHY
006440        PERFORM C700-RESP-TIME
006450        PERFORM C800-RESOLUTION
006460        PERFORM C850-ESCALATION
006470        PERFORM C950-FALLBACK
006480     END-IF
006490     .
006500 B100-99.
006510     EXIT.
006520******************************************************************
006530* Aufbereitung der Nachrichtentabelle: je Eintrag Klein-
006540* schreibung, belegte Laenge und Wortzahl ermitteln, dazu
006550* Kennzeichen HAS-AI-MESSAGES / HAS-USER-MESSAGES setzen
006560******************************************************************
006570 C000-INIT-TABLE SECTION.
006580 C000-00.
006590
006600     PERFORM C010-INIT-ONE-MSG VARYING MSG-TAB-IDX FROM 1 BY 1
006610             UNTIL MSG-TAB-IDX > MSG-TAB-COUNT
006620     .
006630 C000-99.
006640     EXIT.
006650
006660 C010-INIT-ONE-MSG SECTION.
006670 C010-00.
006680
006690     MOVE SPACES                   TO WRK-TRIM-FIELD
006700     MOVE MTE-TEXT(MSG-TAB-IDX)    TO WRK-TRIM-FIELD
006710     INSPECT WRK-TRIM-FIELD
006720        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006730                TO "abcdefghijklmnopqrstuvwxyz"
006740     MOVE WRK-TRIM-FIELD(1:200)    TO MTE-TEXT-LC(MSG-TAB-IDX)
006750     PERFORM D050-TRIM-LEN
006760     MOVE WRK-TRIM-LEN             TO MTE-TEXT-LEN(MSG-TAB-IDX)
006770     MOVE MTE-TEXT-LC(MSG-TAB-IDX) TO WRK-SCAN-TEXT
006780     MOVE WRK-TRIM-LEN             TO WRK-SCAN-TEXT-LEN
006790     PERFORM D300-COUNT-WORDS
006800     MOVE C3-WORD-LEN              TO MTE-WORD-COUNT(MSG-TAB-IDX)
006810
006820     IF MTE-SENDER-AI(MSG-TAB-IDX)
006830        SET HAS-AI-MESSAGES   TO TRUE
006840     END-IF
006850     IF MTE-SENDER-USER(MSG-TAB-IDX)
006860        SET HAS-USER-MESSAGES TO TRUE
006870     END-IF
006880     .
006890 C010-99.
006900     EXIT.
006910******************************************************************
006920* Regel 1 -- Klarheit (nur KI-Nachrichten, dann gemittelt)
006930******************************************************************
006940 C100-CLARITY SECTION.
006950 C100-00.
006960*    CR CNVQA-261 (2024-02-19, hf): Mittelwert bleibt bis zur
006970*    Gesamt-Score-Gewichtung 4-stellig in ACC-CLARITY-AVG
006980*    erhalten, ANL-CLARITY erhaelt erst am Schluss den auf
006990*    2 Stellen gerundeten Anzeige-/Satzbild-Wert.
007000     IF NOT HAS-AI-MESSAGES
007010        MOVE ZERO TO ANL-CLARITY
007020     ELSE
007030        MOVE ZERO TO ACC-CLARITY-SUM
007040        MOVE ZERO TO C4-AI-COUNT
007050        PERFORM C110-CLARITY-ONE-MSG VARYING MSG-TAB-IDX FROM 1
007060                BY 1 UNTIL MSG-TAB-IDX > MSG-TAB-COUNT
007070        IF C4-AI-COUNT > ZERO
007080           COMPUTE ACC-CLARITY-AVG ROUNDED =
007090                   ACC-CLARITY-SUM / C4-AI-COUNT
007100           COMPUTE ANL-CLARITY ROUNDED = ACC-CLARITY-AVG
007110        ELSE
007120           MOVE ZERO TO ACC-CLARITY-AVG
007130           MOVE ZERO TO ANL-CLARITY
007140        END-IF
007150     END-IF
007160     .
007170 C100-99.
007180     EXIT.
007190
007200 C110-CLARITY-ONE-MSG SECTION.
007210 C110-00.
007220
007230     IF MTE-SENDER-AI(MSG-TAB-IDX)
007240        ADD 1  TO C4-AI-COUNT
007250        MOVE .50 TO ACC-ONE-MSG-SCORE
007260        MOVE MTE-TEXT-LEN(MSG-TAB-IDX) TO C3-TXT-LEN
007270        IF C3-TXT-LEN >= 20 AND C3-TXT-LEN <= 200
007280           ADD .20 TO ACC-ONE-MSG-SCORE
007290        END-IF
007300
007310        MOVE MTE-TEXT-LC(MSG-TAB-IDX)  TO WRK-SCAN-TEXT
007320        MOVE C3-TXT-LEN                TO WRK-SCAN-TEXT-LEN
007330        PERFORM E330-LOAD-PUN-TABLE
007340        PERFORM D200-HAS-ACTIVE-KEYWORD
007350        IF KW-FOUND
007360           ADD .10 TO ACC-ONE-MSG-SCORE
007370        END-IF
007380
007390        PERFORM E290-LOAD-FIL-TABLE
007400        PERFORM D200-HAS-ACTIVE-KEYWORD
007410        IF KW-NOT-FOUND
007420           ADD .10 TO ACC-ONE-MSG-SCORE
007430        END-IF
007440
007450        IF MTE-WORD-COUNT(MSG-TAB-IDX) >= 5
007460           ADD .10 TO ACC-ONE-MSG-SCORE
007470        END-IF
007480
007490        IF ACC-ONE-MSG-SCORE > 1.00
007500           MOVE 1.00 TO ACC-ONE-MSG-SCORE
007510        END-IF
007520        ADD ACC-ONE-MSG-SCORE TO ACC-CLARITY-SUM
007530     END-IF
007540     .
007550 C110-99.
007560     EXIT.
007570******************************************************************
007580* Regel 2 -- Relevanz (Wortmengen-Ueberdeckung)
007590******************************************************************
007600 C200-RELEVANCE SECTION.
007610 C200-00.
007620*    CR CNVQA-261 (2024-02-19, hf): siehe C100-CLARITY -- Mittel-
007630*    wert bleibt 4-stellig in ACC-RELEVANCE-AVG erhalten.
007640     IF MSG-TAB-COUNT < 2
007650        MOVE .50 TO ACC-RELEVANCE-AVG
007660        MOVE .50 TO ANL-RELEVANCE
007670     ELSE
007680        PERFORM C210-FIND-FIRST-USER
007690        IF FIRST-USER-FOUND
007700           MOVE MTE-TEXT-LC(C4-A)  TO WRK-SCAN-TEXT
007710           MOVE MTE-TEXT-LEN(C4-A) TO WRK-SCAN-TEXT-LEN
007720           PERFORM E400-EXTRACT-WORDS
007730           MOVE WRK-KEYSET-MSG-A     TO WRK-KEYSET-FIRST-A
007740           MOVE WRK-KEYSET-MSG-COUNT TO WRK-KEYSET-FIRST-COUNT
007750
007760           MOVE ZERO TO ACC-RELEVANCE-SUM
007770           MOVE ZERO TO C4-B
007780           PERFORM C220-RELEVANCE-ONE-MSG VARYING MSG-TAB-IDX
007790                   FROM 2 BY 1 UNTIL MSG-TAB-IDX > MSG-TAB-COUNT
007800
007810           IF C4-B > ZERO
007820              COMPUTE ACC-RELEVANCE-AVG ROUNDED =
007830                      ACC-RELEVANCE-SUM / C4-B
007840              COMPUTE ANL-RELEVANCE ROUNDED = ACC-RELEVANCE-AVG
007850           ELSE
007860              MOVE .50 TO ACC-RELEVANCE-AVG
007870              MOVE .50 TO ANL-RELEVANCE
007880           END-IF
007890        ELSE
007900           MOVE .50 TO ACC-RELEVANCE-AVG
007910           MOVE .50 TO ANL-RELEVANCE
007920        END-IF
007930     END-IF
007940     .
007950 C200-99.
007960     EXIT.
007970
007980 C210-FIND-FIRST-USER SECTION.
007990 C210-00.
008000
008010     MOVE ZERO TO SW-FIRST-USER
008020     MOVE ZERO TO C4-A
008030     PERFORM C215-CHECK-USER VARYING MSG-TAB-IDX FROM 1 BY 1
008040             UNTIL MSG-TAB-IDX > MSG-TAB-COUNT OR FIRST-USER-FOUND
008050     .
008060 C210-99.
008070     EXIT.
008080
008090 C215-CHECK-USER SECTION.
008100 C215-00.
008110
008120     IF MTE-SENDER-USER(MSG-TAB-IDX)
008130        MOVE MSG-TAB-IDX TO C4-A
008140        SET FIRST-USER-FOUND TO TRUE
008150     END-IF
008160     .
008170 C215-99.
008180     EXIT.
008190
008200 C220-RELEVANCE-ONE-MSG SECTION.
008210 C220-00.
008220
008230     MOVE MTE-TEXT-LC(MSG-TAB-IDX)  TO WRK-SCAN-TEXT
008240     MOVE MTE-TEXT-LEN(MSG-TAB-IDX) TO WRK-SCAN-TEXT-LEN
008250     PERFORM E400-EXTRACT-WORDS
008260     IF WRK-KEYSET-MSG-COUNT > ZERO
008270        PERFORM E410-OVERLAP
008280        ADD 1 TO C4-B
008290     END-IF
008300     .
008310 C220-99.
008320     EXIT.
008330******************************************************************
008340* Regel 3 -- Genauigkeit (nur KI-Nachrichten, dann gemittelt)
008350******************************************************************
008360 C300-ACCURACY SECTION.
008370 C300-00.
008380*    CR CNVQA-261 (2024-02-19, hf): siehe C100-CLARITY -- Mittel-
008390*    wert bleibt 4-stellig in ACC-ACCURACY-AVG erhalten.
008400     IF NOT HAS-AI-MESSAGES
008410        MOVE ZERO TO ANL-ACCURACY
008420     ELSE
008430        MOVE ZERO TO ACC-ACCURACY-SUM
008440        MOVE ZERO TO C4-AI-COUNT
008450        PERFORM C310-ACCURACY-ONE-MSG VARYING MSG-TAB-IDX FROM 1
008460                BY 1 UNTIL MSG-TAB-IDX > MSG-TAB-COUNT
008470        IF C4-AI-COUNT > ZERO
008480           COMPUTE ACC-ACCURACY-AVG ROUNDED =
008490                   ACC-ACCURACY-SUM / C4-AI-COUNT
008500           COMPUTE ANL-ACCURACY ROUNDED = ACC-ACCURACY-AVG
008510        ELSE
008520           MOVE ZERO TO ACC-ACCURACY-AVG
008530           MOVE ZERO TO ANL-ACCURACY
008540        END-IF
008550     END-IF
008560     .
008570 C300-99.
008580     EXIT.
008590
008600 C310-ACCURACY-ONE-MSG SECTION.
008610 C310-00.
008620
008630     IF MTE-SENDER-AI(MSG-TAB-IDX)
008640        ADD 1 TO C4-AI-COUNT
008650        MOVE .70 TO ACC-ONE-MSG-SCORE
008660        MOVE MTE-TEXT-LC(MSG-TAB-IDX)  TO WRK-SCAN-TEXT
008670        MOVE MTE-TEXT-LEN(MSG-TAB-IDX) TO WRK-SCAN-TEXT-LEN
008680
008690        PERFORM E300-LOAD-HDG-TABLE
008700        PERFORM D200-HAS-ACTIVE-KEYWORD
008710        IF KW-FOUND
008720           SUBTRACT .10 FROM ACC-ONE-MSG-SCORE
008730        END-IF
008740
008750        PERFORM E310-LOAD-BEL-TABLE
008760        PERFORM D200-HAS-ACTIVE-KEYWORD
008770        IF KW-FOUND
008780           SUBTRACT .10 FROM ACC-ONE-MSG-SCORE
008790        END-IF
008800
008810        PERFORM E320-LOAD-CNF-TABLE
008820        PERFORM D200-HAS-ACTIVE-KEYWORD
008830        IF KW-FOUND
008840           ADD .10 TO ACC-ONE-MSG-SCORE
008850        END-IF
008860
008870        IF ACC-ONE-MSG-SCORE < ZERO
008880           MOVE ZERO TO ACC-ONE-MSG-SCORE
008890        END-IF
008900        IF ACC-ONE-MSG-SCORE > 1.00
008910           MOVE 1.00 TO ACC-ONE-MSG-SCORE
008920        END-IF
008930        ADD ACC-ONE-MSG-SCORE TO ACC-ACCURACY-SUM
008940     END-IF
008950     .
008960 C310-99.
008970     EXIT.
008980******************************************************************
008990* Regel 4 -- Vollstaendigkeit
009000******************************************************************
009010 C400-COMPLETENESS SECTION.
009020 C400-00.
009030
009040     IF NOT HAS-USER-MESSAGES OR NOT HAS-AI-MESSAGES
009050        MOVE .50 TO ANL-COMPLETENESS
009060     ELSE
009070        PERFORM C410-CHECK-QUESTIONS
009080        IF NOT MSG-IS-A-QUESTION
009090           MOVE .70 TO ANL-COMPLETENESS
009100        ELSE
009110           PERFORM C420-FIND-SUBSTANTIAL-AI
009120           IF SUBSTANTIAL-AI-FOUND
009130              PERFORM C430-SCORE-PAIRING
009140              MOVE ACC-ONE-MSG-SCORE TO ANL-COMPLETENESS
009150           ELSE
009160              MOVE .50 TO ANL-COMPLETENESS
009170           END-IF
009180        END-IF
009190     END-IF
009200     .
009210 C400-99.
009220     EXIT.
009230
009240 C410-CHECK-QUESTIONS SECTION.
009250 C410-00.
009260
009270     MOVE ZERO TO SW-IS-QUESTION
009280     PERFORM C415-CHECK-ONE-USER VARYING MSG-TAB-IDX FROM 1 BY 1
009290             UNTIL MSG-TAB-IDX > MSG-TAB-COUNT
009300                OR MSG-IS-A-QUESTION
009310     .
009320 C410-99.
009330     EXIT.
009340
009350 C415-CHECK-ONE-USER SECTION.
009360 C415-00.
009370
009380     IF MTE-SENDER-USER(MSG-TAB-IDX)
009390        MOVE MTE-TEXT-LC(MSG-TAB-IDX)  TO WRK-SCAN-TEXT
009400        MOVE MTE-TEXT-LEN(MSG-TAB-IDX) TO WRK-SCAN-TEXT-LEN
009410        MOVE "?"                       TO WRK-SCAN-KEY
009420        MOVE 1                         TO WRK-SCAN-KEY-LEN
009430        PERFORM D100-TEXT-CONTAINS
009440        IF KW-NOT-FOUND
009450           PERFORM E270-LOAD-QST-TABLE
009460           PERFORM D200-HAS-ACTIVE-KEYWORD
009470        END-IF
009480        IF KW-FOUND
009490           SET MSG-IS-A-QUESTION TO TRUE
009500        END-IF
009510     END-IF
009520     .
009530 C415-99.
009540     EXIT.
009550
009560 C420-FIND-SUBSTANTIAL-AI SECTION.
009570 C420-00.
009580
009590     MOVE ZERO TO SW-SUBSTANTIAL
009600     MOVE ZERO TO C4-SUBSTANTIAL-IDX
009610     PERFORM C425-CHECK-ONE-AI VARYING MSG-TAB-IDX FROM 1 BY 1
009620             UNTIL MSG-TAB-IDX > MSG-TAB-COUNT
009630                OR SUBSTANTIAL-AI-FOUND
009640     .
009650 C420-99.
009660     EXIT.
009670
009680 C425-CHECK-ONE-AI SECTION.
009690 C425-00.
009700
009710     IF MTE-SENDER-AI(MSG-TAB-IDX)
009720        IF MTE-WORD-COUNT(MSG-TAB-IDX) >= 5
009730           MOVE MSG-TAB-IDX TO C4-SUBSTANTIAL-IDX
009740           SET SUBSTANTIAL-AI-FOUND TO TRUE
009750        END-IF
009760     END-IF
009770     .
009780 C425-99.
009790     EXIT.
009800
009810 C430-SCORE-PAIRING SECTION.
009820 C430-00.
009830
009840     MOVE .50 TO ACC-ONE-MSG-SCORE
009850     IF MTE-WORD-COUNT(C4-SUBSTANTIAL-IDX) >= 10
009860        ADD .30 TO ACC-ONE-MSG-SCORE
009870     END-IF
009880     IF MTE-TEXT-LEN(C4-SUBSTANTIAL-IDX) > 50
009890        ADD .20 TO ACC-ONE-MSG-SCORE
009900     END-IF
009910     IF ACC-ONE-MSG-SCORE > 1.00
009920        MOVE 1.00 TO ACC-ONE-MSG-SCORE
009930     END-IF
009940     .
009950 C430-99.
009960     EXIT.
009970******************************************************************
009980* Regel 5 -- Stimmung (nur Anwendernachrichten)
009990******************************************************************
010000 C500-SENTIMENT SECTION.
010010 C500-00.
010020
010030     MOVE ZERO TO C4-POS-USER-COUNT
010040     MOVE ZERO TO C4-NEG-USER-COUNT
010050     IF HAS-USER-MESSAGES
010060        PERFORM C510-SENTIMENT-ONE-MSG VARYING MSG-TAB-IDX
010070                FROM 1 BY 1 UNTIL MSG-TAB-IDX > MSG-TAB-COUNT
010080     END-IF
010090
010100     IF C4-POS-USER-COUNT > C4-NEG-USER-COUNT
010110        SET ANL-SENTIMENT-POS TO TRUE
010120     ELSE
010130        IF C4-NEG-USER-COUNT > C4-POS-USER-COUNT
010140           SET ANL-SENTIMENT-NEG TO TRUE
010150        ELSE
010160           SET ANL-SENTIMENT-NEU TO TRUE
010170        END-IF
010180     END-IF
010190     .
010200 C500-99.
010210     EXIT.
010220
010230 C510-SENTIMENT-ONE-MSG SECTION.
010240 C510-00.
010250
010260     IF MTE-SENDER-USER(MSG-TAB-IDX)
010270        MOVE MTE-TEXT-LC(MSG-TAB-IDX)  TO WRK-SCAN-TEXT
010280        MOVE MTE-TEXT-LEN(MSG-TAB-IDX) TO WRK-SCAN-TEXT-LEN
010290
010300        PERFORM E210-LOAD-POS-TABLE
010310        PERFORM D200-HAS-ACTIVE-KEYWORD
010320        IF KW-FOUND
010330           ADD 1 TO C4-POS-USER-COUNT
010340        END-IF
010350
010360        PERFORM E220-LOAD-NEG-TABLE
010370        PERFORM D200-HAS-ACTIVE-KEYWORD
010380        IF KW-FOUND
010390           ADD 1 TO C4-NEG-USER-COUNT
010400        END-IF
010410     END-IF
010420     .
010430 C510-99.
010440     EXIT.
010450******************************************************************
010460* Regel 6 -- Empathie (nur KI-Nachrichten, dann gemittelt)
010470******************************************************************
010480 C600-EMPATHY SECTION.
010490 C600-00.
010500*    CR CNVQA-261 (2024-02-19, hf): siehe C100-CLARITY -- Mittel-
010510*    wert bleibt 4-stellig in ACC-EMPATHY-AVG erhalten.
010520     IF NOT HAS-AI-MESSAGES
010530        MOVE ZERO TO ANL-EMPATHY
010540     ELSE
010550        MOVE ZERO TO ACC-EMPATHY-SUM
010560        MOVE ZERO TO C4-AI-COUNT
010570        PERFORM C610-EMPATHY-ONE-MSG VARYING MSG-TAB-IDX FROM 1
010580                BY 1 UNTIL MSG-TAB-IDX > MSG-TAB-COUNT
010590        IF C4-AI-COUNT > ZERO
010600           COMPUTE ACC-EMPATHY-AVG ROUNDED =
010610                   ACC-EMPATHY-SUM / C4-AI-COUNT
010620           COMPUTE ANL-EMPATHY ROUNDED = ACC-EMPATHY-AVG
010630        ELSE
010640           MOVE ZERO TO ACC-EMPATHY-AVG
010650           MOVE ZERO TO ANL-EMPATHY
010660        END-IF
010670     END-IF
010680     .
010690 C600-99.
010700     EXIT.
010710
010720 C610-EMPATHY-ONE-MSG SECTION.
010730 C610-00.
010740
010750     IF MTE-SENDER-AI(MSG-TAB-IDX)
010760        ADD 1 TO C4-AI-COUNT
010770        MOVE .30 TO ACC-ONE-MSG-SCORE
010780        MOVE MTE-TEXT-LC(MSG-TAB-IDX)  TO WRK-SCAN-TEXT
010790        MOVE MTE-TEXT-LEN(MSG-TAB-IDX) TO WRK-SCAN-TEXT-LEN
010800
010810        PERFORM E240-LOAD-EMP-TABLE
010820        PERFORM D210-COUNT-ACTIVE-KEYWORDS
010830        COMPUTE ACC-PAIRING-SCORE ROUNDED =
010840                C4-EMPATHY-HITS * .15
010850        IF ACC-PAIRING-SCORE > .50
010860           MOVE .50 TO ACC-PAIRING-SCORE
010870        END-IF
010880        ADD ACC-PAIRING-SCORE TO ACC-ONE-MSG-SCORE
010890
010900        PERFORM E340-LOAD-APO-TABLE
010910        PERFORM D200-HAS-ACTIVE-KEYWORD
010920        IF KW-FOUND
010930           ADD .20 TO ACC-ONE-MSG-SCORE
010940        END-IF
010950
010960        IF ACC-ONE-MSG-SCORE > 1.00
010970           MOVE 1.00 TO ACC-ONE-MSG-SCORE
010980        END-IF
010990        ADD ACC-ONE-MSG-SCORE TO ACC-EMPATHY-SUM
011000     END-IF
011010     .
011020 C610-99.
011030     EXIT.
011040******************************************************************
011050* Regel 7 -- durchschnittliche Antwortzeit (fester Nominalwert,
011060* siehe CR CNVQA-260 -- keine Zeitstempel in diesem Verfahren)
011070******************************************************************
011080 C700-RESP-TIME SECTION.
011090 C700-00.
011100
011110     IF MSG-TAB-COUNT < 2
011120        MOVE ZERO TO ANL-RESP-TIME
011130     ELSE
011140        MOVE 32.5 TO ANL-RESP-TIME
011150     END-IF
011160     .
011170 C700-99.
011180     EXIT.
011190******************************************************************
011200* Regel 8 -- Loesungskennzeichen
011210******************************************************************
011220 C800-RESOLUTION SECTION.
011230 C800-00.
011240
011250     PERFORM C810-BUILD-LAST3
011260     MOVE WRK-CAT-TEXT TO WRK-SCAN-TEXT
011270     MOVE WRK-CAT-LEN  TO WRK-SCAN-TEXT-LEN
011280     PERFORM E250-LOAD-RES-TABLE
011290     PERFORM D200-HAS-ACTIVE-KEYWORD
011300
011310     IF KW-FOUND
011320        SET ANL-RESOLUTION-YES TO TRUE
011330     ELSE
011340        PERFORM C820-FIND-LAST-USER
011350        IF C4-RESOLUTION-IDX > ZERO
011360           MOVE MTE-TEXT-LC(C4-RESOLUTION-IDX)
011370                                       TO WRK-SCAN-TEXT
011380           MOVE MTE-TEXT-LEN(C4-RESOLUTION-IDX)
011390                                       TO WRK-SCAN-TEXT-LEN
011400           PERFORM E280-LOAD-LUP-TABLE
011410           PERFORM D200-HAS-ACTIVE-KEYWORD
011420        ELSE
011430           SET KW-NOT-FOUND TO TRUE
011440        END-IF
011450        IF KW-FOUND
011460           SET ANL-RESOLUTION-YES TO TRUE
011470        ELSE
011480           SET ANL-RESOLUTION-NO  TO TRUE
011490        END-IF
011500     END-IF
011510     .
011520 C800-99.
011530     EXIT.
011540
011550 C810-BUILD-LAST3 SECTION.
011560 C810-00.
011570
011580     MOVE SPACES TO WRK-CAT-TEXT
011590     MOVE ZERO   TO WRK-CAT-LEN
011600     IF MSG-TAB-COUNT > 3
011610        COMPUTE C4-A = MSG-TAB-COUNT - 2
011620     ELSE
011630        MOVE 1 TO C4-A
011640     END-IF
011650     PERFORM C815-APPEND-ONE VARYING MSG-TAB-IDX FROM C4-A BY 1
011660             UNTIL MSG-TAB-IDX > MSG-TAB-COUNT
011670     .
011680 C810-99.
011690     EXIT.
011700
011710 C815-APPEND-ONE SECTION.
011720 C815-00.
011730
011740     IF WRK-CAT-LEN > ZERO
011750        ADD 1        TO WRK-CAT-LEN
011760        MOVE SPACE   TO WRK-CAT-TEXT(WRK-CAT-LEN:1)
011770     END-IF
011780     MOVE MTE-TEXT-LEN(MSG-TAB-IDX) TO C3-TXT-LEN
011790     IF C3-TXT-LEN > ZERO
011800        COMPUTE C3-POS = WRK-CAT-LEN + 1
011810        MOVE MTE-TEXT-LC(MSG-TAB-IDX)(1:C3-TXT-LEN)
011820             TO WRK-CAT-TEXT(C3-POS:C3-TXT-LEN)
011830        ADD C3-TXT-LEN TO WRK-CAT-LEN
011840     END-IF
011850     .
011860 C815-99.
011870     EXIT.
011880
011890 C820-FIND-LAST-USER SECTION.
011900 C820-00.
011910
011920     MOVE ZERO TO C4-RESOLUTION-IDX
011930     PERFORM C825-CHECK-ONE VARYING MSG-TAB-IDX FROM 1 BY 1
011940             UNTIL MSG-TAB-IDX > MSG-TAB-COUNT
011950     .
011960 C820-99.
011970     EXIT.
011980
011990 C825-CHECK-ONE SECTION.
012000 C825-00.
012010
012020     IF MTE-SENDER-USER(MSG-TAB-IDX)
012030        MOVE MSG-TAB-IDX TO C4-RESOLUTION-IDX
012040     END-IF
012050     .
012060 C825-99.
012070     EXIT.
012080******************************************************************
012090* Regel 9 -- Eskalationsbedarf. Das Pflichtenheft verlangt EINE
012100* Suche ueber die GESAMTE, kleingeschrieben durch Leerzeichen
012110* verbundene Konversation. Bis CR CNVQA-261 wurde nur je
012120* Nachricht sowie an jedem Nachrichtenuebergang gesucht, zuletzt
012130* (CR CNVQA-261) ueber ein bis zu K-CHAIN-MAX Nachrichten
012140* verkettetes Fugen-Fenster -- ein Stichwort, das sich ueber
012150* vier oder mehr kurze Zwischennachrichten erstreckte, konnte
012160* dabei immer noch durchrutschen. Seit CR CNVQA-262 wird die
012170* volle Konversation in WRK-ESC-TEXT vorgehalten und einmal
012180* vollstaendig durchsucht (C852-BUILD-FULL-TEXT/
012190* C857-SCAN-FULL-TEXT), womit sowohl der Einzelnachrichten- als
012200* auch der Fugen-Fall abgedeckt sind.
012210******************************************************************
012220 C850-ESCALATION SECTION.
012230 C850-00.
012240
012250     SET KW-NOT-FOUND TO TRUE
012260     IF MSG-TAB-COUNT > ZERO
012270        PERFORM C852-BUILD-FULL-TEXT
012280        PERFORM C857-SCAN-FULL-TEXT
012290     END-IF
012300
012310     IF KW-FOUND
012320        SET ANL-ESCALATION-YES TO TRUE
012330     ELSE
012340*        C4-NEG-USER-COUNT wurde bereits von C500-SENTIMENT
012350*        ermittelt und gilt an dieser Stelle unveraendert fort
012360        IF C4-NEG-USER-COUNT >= 2
012370           SET ANL-ESCALATION-YES TO TRUE
012380        ELSE
012390           SET ANL-ESCALATION-NO  TO TRUE
012400        END-IF
012410     END-IF
012420     .
012430 C850-99.
012440     EXIT.
012450
012460 C852-BUILD-FULL-TEXT SECTION.
012470 C852-00.
012480*    Reiht ALLE Nachrichten der Konversation, kleingeschrieben
012490*    und durch je ein Leerzeichen getrennt, in WRK-ESC-TEXT
012500*    aneinander -- CR CNVQA-262
012510
012520     MOVE SPACES TO WRK-ESC-TEXT
012530     MOVE ZERO   TO WRK-ESC-LEN
012540     PERFORM C853-APPEND-ONE-WIDE VARYING MSG-TAB-IDX FROM 1
012550             BY 1 UNTIL MSG-TAB-IDX > MSG-TAB-COUNT
012560     .
012570 C852-99.
012580     EXIT.
012590
012600 C853-APPEND-ONE-WIDE SECTION.
012610 C853-00.
012620*    Wie C815-APPEND-ONE, jedoch mit 7-stelligen Positions-
012630*    feldern (C7-ESC-POS), da WRK-ESC-TEXT die volle
012640*    Konversation und nicht nur ein 608-Byte-Fenster aufnimmt
012650
012660     IF WRK-ESC-LEN > ZERO
012670        ADD 1        TO WRK-ESC-LEN
012680        MOVE SPACE   TO WRK-ESC-TEXT(WRK-ESC-LEN:1)
012690     END-IF
012700     MOVE MTE-TEXT-LEN(MSG-TAB-IDX) TO C3-TXT-LEN
012710     IF C3-TXT-LEN > ZERO
012720        COMPUTE C7-ESC-POS = WRK-ESC-LEN + 1
012730        MOVE MTE-TEXT-LC(MSG-TAB-IDX)(1:C3-TXT-LEN)
012740             TO WRK-ESC-TEXT(C7-ESC-POS:C3-TXT-LEN)
012750        ADD C3-TXT-LEN TO WRK-ESC-LEN
012760     END-IF
012770     .
012780 C853-99.
012790     EXIT.
012800
012810 C857-SCAN-FULL-TEXT SECTION.
012820 C857-00.
012830
012840     PERFORM E260-LOAD-ESC-TABLE
012850     SET KW-NOT-FOUND TO TRUE
012860     PERFORM C858-CHECK-ONE-WIDE VARYING C3-I1 FROM 1 BY 1
012870             UNTIL C3-I1 > WRK-ACTIVE-COUNT OR KW-FOUND
012880     .
012890 C857-99.
012900     EXIT.
012910
012920 C858-CHECK-ONE-WIDE SECTION.
012930 C858-00.
012940
012950     MOVE WRK-ACTIVE-KW(C3-I1) TO WRK-TRIM-FIELD
012960     PERFORM D050-TRIM-LEN
012970     MOVE WRK-TRIM-LEN         TO WRK-SCAN-KEY-LEN
012980     MOVE WRK-ACTIVE-KW(C3-I1) TO WRK-SCAN-KEY
012990     PERFORM D110-TEXT-CONTAINS-WIDE
013000     .
013010 C858-99.
013020     EXIT.
013030******************************************************************
013040* Regel 10 -- Fallback-Haeufigkeit
013050******************************************************************
013060 C950-FALLBACK SECTION.
013070 C950-00.
013080
013090     MOVE ZERO TO C4-FALLBACK-COUNT
013100     IF HAS-AI-MESSAGES
013110        PERFORM C955-CHECK-ONE-MSG VARYING MSG-TAB-IDX FROM 1
013120                BY 1 UNTIL MSG-TAB-IDX > MSG-TAB-COUNT
013130     END-IF
013140     MOVE C4-FALLBACK-COUNT TO ANL-FALLBACK-FREQ
013150     .
013160 C950-99.
013170     EXIT.
013180
013190 C955-CHECK-ONE-MSG SECTION.
013200 C955-00.
013210
013220     IF MTE-SENDER-AI(MSG-TAB-IDX)
013230        MOVE MTE-TEXT-LC(MSG-TAB-IDX)  TO WRK-SCAN-TEXT
013240        MOVE MTE-TEXT-LEN(MSG-TAB-IDX) TO WRK-SCAN-TEXT-LEN
013250        PERFORM E230-LOAD-FBK-TABLE
013260        PERFORM D200-HAS-ACTIVE-KEYWORD
013270        IF KW-FOUND
013280           ADD 1 TO C4-FALLBACK-COUNT
013290        END-IF
013300     END-IF
013310     .
013320 C955-99.
013330     EXIT.
013340******************************************************************
013350* Regel 11 -- gewichteter Gesamt-Score (Regel-Katalog v3,
013360* CR CNVQA-166). Die Gewichtung rechnet mit den 4-stelligen
013370* Mittelwerten ACC-*-AVG statt mit den bereits auf 2 Stellen
013380* gerundeten ANL-Feldern, damit die Rundung nur einmal -- am
013390* fertigen Gesamt-Score -- erfolgt (CR CNVQA-261)
013400******************************************************************
013410 C900-OVERALL-SCORE SECTION.
013420 C900-00.
013430
013440     IF ANL-RESOLUTION-YES
013450        MOVE 1.00 TO ACC-RESOLUTION-VAL
013460     ELSE
013470        MOVE ZERO TO ACC-RESOLUTION-VAL
013480     END-IF
013490
013500     COMPUTE ACC-FALLBACK-VALUE ROUNDED =
013510             1 - (ANL-FALLBACK-FREQ / 5)
013520     IF ACC-FALLBACK-VALUE < ZERO
013530        MOVE ZERO TO ACC-FALLBACK-VALUE
013540     END-IF
013550
013560     COMPUTE ACC-OVERALL-RAW ROUNDED =
013570             (ACC-CLARITY-AVG    * .15) +
013580             (ACC-RELEVANCE-AVG  * .15) +
013590             (ACC-ACCURACY-AVG   * .15) +
013600             (ANL-COMPLETENESS   * .15) +
013610             (ACC-EMPATHY-AVG    * .10) +
013620             (ACC-RESOLUTION-VAL * .20) +
013630             (ACC-FALLBACK-VALUE * .10)
013640
013650     IF ANL-SENTIMENT-POS
013660        ADD .10      TO ACC-OVERALL-RAW
013670     END-IF
013680     IF ANL-SENTIMENT-NEG
013690        SUBTRACT .10 FROM ACC-OVERALL-RAW
013700     END-IF
013710
013720     IF ACC-OVERALL-RAW < ZERO
013730        MOVE ZERO TO ACC-OVERALL-RAW
013740     END-IF
013750     IF ACC-OVERALL-RAW > 1.00
013760        MOVE 1.00 TO ACC-OVERALL-RAW
013770     END-IF
013780     COMPUTE ANL-OVERALL ROUNDED = ACC-OVERALL-RAW
013790     .
013800 C900-99.
013810     EXIT.
013820******************************************************************
013830* Leerfall-Defaultwerte (CR CNVQA-166)
013840******************************************************************
013850 C990-EMPTY-DEFAULT SECTION.
013860 C990-00.
013870
013880     MOVE ZERO TO ANL-CLARITY
013890     MOVE ZERO TO ANL-RELEVANCE
013900     MOVE ZERO TO ANL-ACCURACY
013910     MOVE ZERO TO ANL-COMPLETENESS
013920     SET  ANL-SENTIMENT-NEU TO TRUE
013930     MOVE ZERO TO ANL-EMPATHY
013940     MOVE ZERO TO ANL-RESP-TIME
013950     SET  ANL-RESOLUTION-NO TO TRUE
013960     SET  ANL-ESCALATION-NO TO TRUE
013970     MOVE ZERO TO ANL-FALLBACK-FREQ
013980     MOVE ZERO TO ANL-OVERALL
013990     .
014000 C990-99.
014010     EXIT.
014020******************************************************************
014030* Allgemeine Hilfsroutinen (Praefix D-)
014040******************************************************************
014050 D050-TRIM-LEN SECTION.
014060 D050-00.
014070
014080     PERFORM D055-SCAN-BACK VARYING C3-I2 FROM 200 BY -1
014090             UNTIL C3-I2 = 0
014100                OR WRK-TRIM-FIELD(C3-I2:1) NOT = SPACE
014110     MOVE C3-I2 TO WRK-TRIM-LEN
014120     .
014130 D050-99.
014140     EXIT.
014150
014160 D055-SCAN-BACK SECTION.
014170 D055-00.
014180
014190     CONTINUE
014200     .
014210 D055-99.
014220     EXIT.
014230
014240 D100-TEXT-CONTAINS SECTION.
014250 D100-00.
014260
014270     SET KW-NOT-FOUND TO TRUE
014280     IF WRK-SCAN-KEY-LEN > ZERO
014290        AND WRK-SCAN-KEY-LEN NOT > WRK-SCAN-TEXT-LEN
014300        COMPUTE C3-LIMIT =
014310                WRK-SCAN-TEXT-LEN - WRK-SCAN-KEY-LEN + 1
014320        PERFORM D105-SCAN VARYING C3-POS FROM 1 BY 1
014330                UNTIL C3-POS > C3-LIMIT OR KW-FOUND
014340     END-IF
014350     .
014360 D100-99.
014370     EXIT.
014380
014390 D105-SCAN SECTION.
014400 D105-00.
014410
014420     IF WRK-SCAN-TEXT(C3-POS:WRK-SCAN-KEY-LEN) =
014430        WRK-SCAN-KEY(1:WRK-SCAN-KEY-LEN)
014440        SET KW-FOUND TO TRUE
014450     END-IF
014460     .
014470 D105-99.
014480     EXIT.
014490
014500 D110-TEXT-CONTAINS-WIDE SECTION.
014510 D110-00.
014520*    Wie D100-TEXT-CONTAINS, jedoch gegen den 7-stelligen
014530*    Positionsbereich von WRK-ESC-TEXT (Regel 9, volle
014540*    Konversation) statt gegen das 608-Byte-Fenster von
014550*    WRK-SCAN-TEXT -- CR CNVQA-262
014560
014570     SET KW-NOT-FOUND TO TRUE
014580     IF WRK-SCAN-KEY-LEN > ZERO
014590        AND WRK-SCAN-KEY-LEN NOT > WRK-ESC-LEN
014600        COMPUTE C7-ESC-LIMIT =
014610                WRK-ESC-LEN - WRK-SCAN-KEY-LEN + 1
014620        PERFORM D115-SCAN-WIDE VARYING C7-ESC-POS FROM 1 BY 1
014630                UNTIL C7-ESC-POS > C7-ESC-LIMIT OR KW-FOUND
014640     END-IF
014650     .
014660 D110-99.
014670     EXIT.
014680
014690 D115-SCAN-WIDE SECTION.
014700 D115-00.
014710
014720     IF WRK-ESC-TEXT(C7-ESC-POS:WRK-SCAN-KEY-LEN) =
014730        WRK-SCAN-KEY(1:WRK-SCAN-KEY-LEN)
014740        SET KW-FOUND TO TRUE
014750     END-IF
014760     .
014770 D115-99.
014780     EXIT.
014790
014800 D200-HAS-ACTIVE-KEYWORD SECTION.
014810 D200-00.
014820
014830     SET KW-NOT-FOUND TO TRUE
014840     PERFORM D205-CHECK VARYING C3-I1 FROM 1 BY 1
014850             UNTIL C3-I1 > WRK-ACTIVE-COUNT OR KW-FOUND
014860     .
014870 D200-99.
014880     EXIT.
014890
014900 D205-CHECK SECTION.
014910 D205-00.
014920
014930     MOVE WRK-ACTIVE-KW(C3-I1) TO WRK-TRIM-FIELD
014940     PERFORM D050-TRIM-LEN
014950     MOVE WRK-TRIM-LEN         TO WRK-SCAN-KEY-LEN
014960     MOVE WRK-ACTIVE-KW(C3-I1) TO WRK-SCAN-KEY
014970     PERFORM D100-TEXT-CONTAINS
014980     .
014990 D205-99.
015000     EXIT.
015010
015020 D210-COUNT-ACTIVE-KEYWORDS SECTION.
015030 D210-00.
015040
015050     MOVE ZERO TO C4-EMPATHY-HITS
015060     PERFORM D215-CHECK-ONE VARYING C3-I1 FROM 1 BY 1
015070             UNTIL C3-I1 > WRK-ACTIVE-COUNT
015080     .
015090 D210-99.
015100     EXIT.
015110
015120 D215-CHECK-ONE SECTION.
015130 D215-00.
015140
015150     MOVE WRK-ACTIVE-KW(C3-I1) TO WRK-TRIM-FIELD
015160     PERFORM D050-TRIM-LEN
015170     MOVE WRK-TRIM-LEN         TO WRK-SCAN-KEY-LEN
015180     MOVE WRK-ACTIVE-KW(C3-I1) TO WRK-SCAN-KEY
015190     PERFORM D100-TEXT-CONTAINS
015200     IF KW-FOUND
015210        ADD 1 TO C4-EMPATHY-HITS
015220     END-IF
015230     .
015240 D215-99.
015250     EXIT.
015260
015270 D300-COUNT-WORDS SECTION.
015280 D300-00.
015290
015300     MOVE ZERO TO C3-WORD-LEN
015310     SET CHAR-NOT-IN-WORD TO TRUE
015320     PERFORM D310-SCAN-CHAR VARYING C3-I1 FROM 1 BY 1
015330             UNTIL C3-I1 > WRK-SCAN-TEXT-LEN
015340     .
015350 D300-99.
015360     EXIT.
015370
015380 D310-SCAN-CHAR SECTION.
015390 D310-00.
015400
015410     IF WRK-SCAN-TEXT(C3-I1:1) = SPACE
015420        SET CHAR-NOT-IN-WORD TO TRUE
015430     ELSE
015440        IF CHAR-NOT-IN-WORD
015450           ADD 1 TO C3-WORD-LEN
015460        END-IF
015470        SET CHAR-IN-WORD TO TRUE
015480     END-IF
015490     .
015500 D310-99.
015510     EXIT.
015520******************************************************************
015530* Wortmengen-Extraktion und -Ueberdeckung fuer die Relevanz-
015540* Regel (Praefix E4-)
015550******************************************************************
015560 E400-EXTRACT-WORDS SECTION.
015570 E400-00.
015580
015590     MOVE ZERO   TO WRK-KEYSET-MSG-COUNT
015600     MOVE SPACES TO WRK-WORD-BUF
015610     MOVE ZERO   TO WRK-WORD-LEN
015620     SET CHAR-NOT-IN-WORD TO TRUE
015630     PERFORM E405-SCAN-CHAR VARYING C3-I1 FROM 1 BY 1
015640             UNTIL C3-I1 > WRK-SCAN-TEXT-LEN
015650     IF CHAR-IN-WORD
015660        PERFORM E407-EMIT-WORD
015670     END-IF
015680     .
015690 E400-99.
015700     EXIT.
015710
015720 E405-SCAN-CHAR SECTION.
015730 E405-00.
015740
015750     IF WRK-SCAN-TEXT(C3-I1:1) IS ALPHNUM
015760        IF CHAR-NOT-IN-WORD
015770           MOVE SPACES TO WRK-WORD-BUF
015780           MOVE ZERO   TO WRK-WORD-LEN
015790        END-IF
015800        IF WRK-WORD-LEN < 40
015810           ADD 1 TO WRK-WORD-LEN
015820           MOVE WRK-SCAN-TEXT(C3-I1:1)
015830                TO WRK-WORD-BUF(WRK-WORD-LEN:1)
015840        END-IF
015850        SET CHAR-IN-WORD TO TRUE
015860     ELSE
015870        IF CHAR-IN-WORD
015880           PERFORM E407-EMIT-WORD
015890        END-IF
015900        SET CHAR-NOT-IN-WORD TO TRUE
015910     END-IF
015920     .
015930 E405-99.
015940     EXIT.
015950
015960 E407-EMIT-WORD SECTION.
015970 E407-00.
015980
015990     IF WRK-WORD-LEN >= 4
016000        PERFORM E408-CHECK-DUP
016010        IF TOKEN-IS-NEW
016020           IF WRK-KEYSET-MSG-COUNT < 60
016030              ADD 1 TO WRK-KEYSET-MSG-COUNT
016040              MOVE WRK-WORD-BUF TO
016050                   WRK-KEYSET-MSG(WRK-KEYSET-MSG-COUNT)
016060           END-IF
016070        END-IF
016080     END-IF
016090     MOVE SPACES TO WRK-WORD-BUF
016100     MOVE ZERO   TO WRK-WORD-LEN
016110     .
016120 E407-99.
016130     EXIT.
016140
016150 E408-CHECK-DUP SECTION.
016160 E408-00.
016170
016180     SET TOKEN-IS-NEW TO TRUE
016190     PERFORM E409-COMPARE-DUP VARYING C3-I2 FROM 1 BY 1
016200             UNTIL C3-I2 > WRK-KEYSET-MSG-COUNT
016210                OR TOKEN-IS-NOT-NEW
016220     .
016230 E408-99.
016240     EXIT.
016250
016260 E409-COMPARE-DUP SECTION.
016270 E409-00.
016280
016290     IF WRK-WORD-BUF = WRK-KEYSET-MSG(C3-I2)
016300        SET TOKEN-IS-NOT-NEW TO TRUE
016310     END-IF
016320     .
016330 E409-99.
016340     EXIT.
016350
016360 E410-OVERLAP SECTION.
016370 E410-00.
016380
016390     MOVE ZERO TO WRK-OVERLAP-COUNT
016400     PERFORM E415-CHECK-MEMBER VARYING C3-I1 FROM 1 BY 1
016410             UNTIL C3-I1 > WRK-KEYSET-MSG-COUNT
016420     COMPUTE ACC-ONE-MSG-SCORE ROUNDED =
016430             WRK-OVERLAP-COUNT / WRK-KEYSET-MSG-COUNT
016440     ADD ACC-ONE-MSG-SCORE TO ACC-RELEVANCE-SUM
016450     .
016460 E410-99.
016470     EXIT.
016480
016490 E415-CHECK-MEMBER SECTION.
016500 E415-00.
016510
016520     SET KW-NOT-FOUND TO TRUE
016530     PERFORM E416-COMPARE-FIRST VARYING C3-I2 FROM 1 BY 1
016540             UNTIL C3-I2 > WRK-KEYSET-FIRST-COUNT OR KW-FOUND
016550     IF KW-FOUND
016560        ADD 1 TO WRK-OVERLAP-COUNT
016570     END-IF
016580     .
016590 E415-99.
016600     EXIT.
016610
016620 E416-COMPARE-FIRST SECTION.
016630 E416-00.
016640
016650     IF WRK-KEYSET-MSG(C3-I1) = WRK-KEYSET-FIRST(C3-I2)
016660        SET KW-FOUND TO TRUE
016670     END-IF
016680     .
016690 E416-99.
016700     EXIT.
016710******************************************************************
016720* Ladeprogramme der Stichwort-Tabellen in den aktiven Puffer
016730* WRK-ACTIVE-KW-LIST (Praefix E2-/E3-)
016740******************************************************************
016750 E210-LOAD-POS-TABLE SECTION.
016760 E210-00.
016770
016780     MOVE 12 TO WRK-ACTIVE-COUNT
016790     PERFORM E211-COPY-POS VARYING C3-I3 FROM 1 BY 1
016800             UNTIL C3-I3 > 12
016810     .
016820 E210-99.
016830     EXIT.
016840
016850 E211-COPY-POS SECTION.
016860 E211-00.
016870
016880     MOVE POS-KW(C3-I3) TO WRK-ACTIVE-KW(C3-I3)
016890     .
016900 E211-99.
016910     EXIT.
016920
016930 E220-LOAD-NEG-TABLE SECTION.
016940 E220-00.
016950
016960     MOVE 12 TO WRK-ACTIVE-COUNT
016970     PERFORM E221-COPY-NEG VARYING C3-I3 FROM 1 BY 1
016980             UNTIL C3-I3 > 12
016990     .
017000 E220-99.
017010     EXIT.
017020
017030 E221-COPY-NEG SECTION.
017040 E221-00.
017050
017060     MOVE NEG-KW(C3-I3) TO WRK-ACTIVE-KW(C3-I3)
017070     .
017080 E221-99.
017090     EXIT.
017100
017110 E230-LOAD-FBK-TABLE SECTION.
017120 E230-00.
017130
017140     MOVE 8 TO WRK-ACTIVE-COUNT
017150     PERFORM E231-COPY-FBK VARYING C3-I3 FROM 1 BY 1
017160             UNTIL C3-I3 > 8
017170     .
017180 E230-99.
017190     EXIT.
017200
017210 E231-COPY-FBK SECTION.
017220 E231-00.
017230
017240     MOVE FBK-KW(C3-I3) TO WRK-ACTIVE-KW(C3-I3)
017250     .
017260 E231-99.
017270     EXIT.
017280
017290 E240-LOAD-EMP-TABLE SECTION.
017300 E240-00.
017310
017320     MOVE 11 TO WRK-ACTIVE-COUNT
017330     PERFORM E241-COPY-EMP VARYING C3-I3 FROM 1 BY 1
017340             UNTIL C3-I3 > 11
017350     .
017360 E240-99.
017370     EXIT.
017380
017390 E241-COPY-EMP SECTION.
017400 E241-00.
017410
017420     MOVE EMP-KW(C3-I3) TO WRK-ACTIVE-KW(C3-I3)
017430     .
017440 E241-99.
017450     EXIT.
017460
017470 E250-LOAD-RES-TABLE SECTION.
017480 E250-00.
017490
017500     MOVE 10 TO WRK-ACTIVE-COUNT
017510     PERFORM E251-COPY-RES VARYING C3-I3 FROM 1 BY 1
017520             UNTIL C3-I3 > 10
017530     .
017540 E250-99.
017550     EXIT.
017560
017570 E251-COPY-RES SECTION.
017580 E251-00.
017590
017600     MOVE RES-KW(C3-I3) TO WRK-ACTIVE-KW(C3-I3)
017610     .
017620 E251-99.
017630     EXIT.
017640
017650 E260-LOAD-ESC-TABLE SECTION.
017660 E260-00.
017670
017680     MOVE 9 TO WRK-ACTIVE-COUNT
017690     PERFORM E261-COPY-ESC VARYING C3-I3 FROM 1 BY 1
017700             UNTIL C3-I3 > 9
017710     .
017720 E260-99.
017730     EXIT.
017740
017750 E261-COPY-ESC SECTION.
017760 E261-00.
017770
017780     MOVE ESC-KW(C3-I3) TO WRK-ACTIVE-KW(C3-I3)
017790     .
017800 E261-99.
017810     EXIT.
017820
017830 E270-LOAD-QST-TABLE SECTION.
017840 E270-00.
017850
017860     MOVE 7 TO WRK-ACTIVE-COUNT
017870     PERFORM E271-COPY-QST VARYING C3-I3 FROM 1 BY 1
017880             UNTIL C3-I3 > 7
017890     .
017900 E270-99.
017910     EXIT.
017920
017930 E271-COPY-QST SECTION.
017940 E271-00.
017950
017960     MOVE QST-KW(C3-I3) TO WRK-ACTIVE-KW(C3-I3)
017970     .
017980 E271-99.
017990     EXIT.
018000
018010 E280-LOAD-LUP-TABLE SECTION.
018020 E280-00.
018030
018040     MOVE 5 TO WRK-ACTIVE-COUNT
018050     PERFORM E281-COPY-LUP VARYING C3-I3 FROM 1 BY 1
018060             UNTIL C3-I3 > 5
018070     .
018080 E280-99.
018090     EXIT.
018100
018110 E281-COPY-LUP SECTION.
018120 E281-00.
018130
018140     MOVE LUP-KW(C3-I3) TO WRK-ACTIVE-KW(C3-I3)
018150     .
018160 E281-99.
018170     EXIT.
018180
018190 E290-LOAD-FIL-TABLE SECTION.
018200 E290-00.
018210
018220     MOVE 4 TO WRK-ACTIVE-COUNT
018230     PERFORM E291-COPY-FIL VARYING C3-I3 FROM 1 BY 1
018240             UNTIL C3-I3 > 4
018250     .
018260 E290-99.
018270     EXIT.
018280
018290 E291-COPY-FIL SECTION.
018300 E291-00.
018310
018320     MOVE FIL-KW(C3-I3) TO WRK-ACTIVE-KW(C3-I3)
018330     .
018340 E291-99.
018350     EXIT.
018360
018370 E300-LOAD-HDG-TABLE SECTION.
018380 E300-00.
018390
018400     MOVE 4 TO WRK-ACTIVE-COUNT
018410     PERFORM E301-COPY-HDG VARYING C3-I3 FROM 1 BY 1
018420             UNTIL C3-I3 > 4
018430     .
018440 E300-99.
018450     EXIT.
018460
018470 E301-COPY-HDG SECTION.
018480 E301-00.
018490
018500     MOVE HDG-KW(C3-I3) TO WRK-ACTIVE-KW(C3-I3)
018510     .
018520 E301-99.
018530     EXIT.
018540
018550 E310-LOAD-BEL-TABLE SECTION.
018560 E310-00.
018570
018580     MOVE 2 TO WRK-ACTIVE-COUNT
018590     PERFORM E311-COPY-BEL VARYING C3-I3 FROM 1 BY 1
018600             UNTIL C3-I3 > 2
018610     .
018620 E310-99.
018630     EXIT.
018640
018650 E311-COPY-BEL SECTION.
018660 E311-00.
018670
018680     MOVE BEL-KW(C3-I3) TO WRK-ACTIVE-KW(C3-I3)
018690     .
018700 E311-99.
018710     EXIT.
018720
018730 E320-LOAD-CNF-TABLE SECTION.
018740 E320-00.
018750
018760     MOVE 3 TO WRK-ACTIVE-COUNT
018770     PERFORM E321-COPY-CNF VARYING C3-I3 FROM 1 BY 1
018780             UNTIL C3-I3 > 3
018790     .
018800 E320-99.
018810     EXIT.
018820
018830 E321-COPY-CNF SECTION.
018840 E321-00.
018850
018860     MOVE CNF-KW(C3-I3) TO WRK-ACTIVE-KW(C3-I3)
018870     .
018880 E321-99.
018890     EXIT.
018900
018910 E330-LOAD-PUN-TABLE SECTION.
018920 E330-00.
018930
018940     MOVE 3 TO WRK-ACTIVE-COUNT
018950     PERFORM E331-COPY-PUN VARYING C3-I3 FROM 1 BY 1
018960             UNTIL C3-I3 > 3
018970     .
018980 E330-99.
018990     EXIT.
019000
019010 E331-COPY-PUN SECTION.
019020 E331-00.
019030
019040     MOVE PUN-KW(C3-I3) TO WRK-ACTIVE-KW(C3-I3)
019050     .
019060 E331-99.
019070     EXIT.
019080
019090 E340-LOAD-APO-TABLE SECTION.
019100 E340-00.
019110
019120     MOVE 3 TO WRK-ACTIVE-COUNT
019130     PERFORM E341-COPY-APO VARYING C3-I3 FROM 1 BY 1
019140             UNTIL C3-I3 > 3
019150     .
019160 E340-99.
019170     EXIT.
019180
019190 E341-COPY-APO SECTION.
019200 E341-00.
019210
019220     MOVE APO-KW(C3-I3) TO WRK-ACTIVE-KW(C3-I3)
019230     .
019240 E341-99.
019250     EXIT.
019260
019270
