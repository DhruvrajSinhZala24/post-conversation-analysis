000100****************************************************************
000110* CNVANL -- Copy-Buch Analyseergebnissatz (Datei ANLFILE)
000120*
000130* Letzte Aenderung :: 2016-02-24
000140* Letzte Version   :: C.00.01
000150* Kurzbeschreibung :: Satzbild des Analyseergebnisses, ein
000160*                     Satz je ausgewerteter Konversation
000170*
000180*----------------------------------------------------------------
000190* Vers.   | Datum      | von | Kommentar
000200*---------|------------|-----|--------------------------------
000210* A.00.00 | 1989-03-02 | rh  | Neuerstellung fuer CNVAN-1
000220* B.00.00 | 1998-11-09 | mpk | Jahr-2000: keine Datumsfelder
000230*         |            |     | in diesem Satz, geprueft o.B.
000240* C.00.00 | 2008-09-15 | jw  | ANL-FALLBACK-FREQ ergaenzt und
000250*         |            |     | ANL-OVERALL-Gewichtung auf den
000260*         |            |     | Regel-Katalog v3 umgestellt
000270*         |            |     | (CR CNVQA-166)
000280* C.00.01 | 2016-02-24 | rh  | FILLER-Reserve am Satzende
000290*         |            |     | dokumentiert (CR CNVQA-241)
000300*----------------------------------------------------------------
000310* Satzlaenge 43 Byte (Feldbild 41 Byte + 2 Byte FILLER-Reserve
000320* fuer kuenftige Kennzeichen, siehe Auftrag CNVQA-1).
000330****************************************************************
000340 01  CNV-ANL-RECORD.
000350     05  ANL-CONV-ID              PIC 9(06).
000360     05  ANL-CLARITY              PIC 9V99.
000370     05  ANL-RELEVANCE            PIC 9V99.
000380     05  ANL-ACCURACY             PIC 9V99.
000390     05  ANL-COMPLETENESS         PIC 9V99.
000400     05  ANL-SENTIMENT            PIC X(08).
000410         88  ANL-SENTIMENT-POS        VALUE "POSITIVE".
000420         88  ANL-SENTIMENT-NEG        VALUE "NEGATIVE".
000430         88  ANL-SENTIMENT-NEU        VALUE "NEUTRAL ".
000440     05  ANL-EMPATHY              PIC 9V99.
000450     05  ANL-RESP-TIME            PIC 9(03)V9.
000460     05  ANL-RESOLUTION           PIC X(01).
000470         88  ANL-RESOLUTION-YES       VALUE "Y".
000480         88  ANL-RESOLUTION-NO        VALUE "N".
000490     05  ANL-ESCALATION           PIC X(01).
000500         88  ANL-ESCALATION-YES       VALUE "Y".
000510         88  ANL-ESCALATION-NO        VALUE "N".
000520     05  ANL-FALLBACK-FREQ        PIC 9(03).
000530     05  ANL-OVERALL              PIC 9V99.
000540     05  FILLER                   PIC X(02).
