000100****************************************************************
000110* CNVMSG -- Copy-Buch Nachrichtensatz (Datei MSGFILE)
000120*
000130* Letzte Aenderung :: 2013-11-08
000140* Letzte Version   :: B.00.01
000150* Kurzbeschreibung :: Satzbild einer einzelnen Chat-Nachricht,
000160*                     sortiert je Konversation nach MSG-SEQ
000170*
000180*----------------------------------------------------------------
000190* Vers.   | Datum      | von | Kommentar
000200*---------|------------|-----|--------------------------------
000210* A.00.00 | 1989-02-13 | rh  | Neuerstellung fuer CNVAN-1
000220* A.00.01 | 1996-07-04 | kbs | MSG-SENDER von PIC 9 auf X(04)
000230*         |            |     | umgestellt (USER/AI statt 1/2)
000240* B.00.00 | 1998-11-02 | mpk | Jahr-2000: keine Datumsfelder
000250*         |            |     | in diesem Satz, geprueft o.B.
000260* B.00.01 | 2013-11-08 | rh  | Kommentar ueberarbeitet, keine
000270*         |            |     | Feldaenderung (CR CNVQA-204)
000280*----------------------------------------------------------------
000290* Satzlaenge 214 Byte, keine FILLER-Reserve (Feldbild belegt
000300* den Satz vollstaendig, siehe Auftrag CNVQA-1).
000310****************************************************************
000320 01  CNV-MSG-RECORD.
000330     05  MSG-CONV-ID              PIC 9(06).
000340     05  MSG-SEQ                  PIC 9(04).
000350     05  MSG-SENDER                PIC X(04).
000360         88  MSG-SENDER-USER            VALUE "USER".
000370         88  MSG-SENDER-AI              VALUE "AI  ".
000380     05  MSG-TEXT                  PIC X(200).
