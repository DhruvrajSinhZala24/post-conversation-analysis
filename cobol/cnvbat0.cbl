?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
000100
000110* Sourcesafe-Module
?SEARCH  =CNLENG0
000120
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000130
000140 IDENTIFICATION DIVISION.
000150
000160 PROGRAM-ID.      CNVBAT0O.
000170 AUTHOR.          R. HELLWIG.
000180 INSTALLATION.    RZ NORDWEST.
000190 DATE-WRITTEN.    1989-02-13.
000200 DATE-COMPILED.
000210 SECURITY.        NUR FUER INTERNEN GEBRAUCH.
000220
000230****************************************************************
000240* Letzte Aenderung :: 2024-03-04
000250* Letzte Version   :: C.00.04
000260* Kurzbeschreibung :: Stapeltreiber Chat-Qualitaetsauswertung
000270*                     (CNVAN) -- liest CONVFILE/MSGFILE, ruft je
000280*                     unausgewerteter Konversation das Regelwerk
000290*                     CNLENG0M und schreibt ANLFILE fort
000300*
000310* Aenderungen (Version und Datum in Variable K-PROG-START
000320*              aendern, falls vorhanden)
000330*----------------------------------------------------------------
000340* Vers.   | Datum      | von | Kommentar
000350*---------|------------|-----|--------------------------------
000360* A.00.00 | 1989-02-13 | rh  | Neuerstellung fuer CNVAN-1,
000370*         |            |     | Modus UNANALYZED fest verdrahtet
000380* A.00.01 | 1990-01-22 | rh  | Zaehlung und Endeprotokoll ergaenzt
000390*         |            |     | (CR CNVAN-6)
000400* A.01.00 | 1991-08-05 | kbs | Modus ALL ueber Startup-Text
000410*         |            |     | steuerbar gemacht
000420* A.01.01 | 1994-06-30 | rh  | Modus SINGLE <ID> ergaenzt
000430*         |            |     | (CR CNVAN-19)
000440* B.00.00 | 1996-07-04 | kbs | Nachrichtentabelle CNVMTAB
000450*         |            |     | ausgelagert, Aufruf CNLENG0M
000460*         |            |     | statt Inline-Regelwerk
000470* B.00.01 | 1998-11-09 | mpk | Jahr-2000: keine Datumsfelder in
000480*         |            |     | diesem Modul betroffen, o.B.
000490* B.01.00 | 2001-04-02 | tlb | Leerkonversationen werden jetzt
000500*         |            |     | uebersprungen ohne ANLFILE-Satz
000510*         |            |     | und ohne Zaehlung (CR CNVQA-88)
000520* C.00.00 | 2004-05-19 | tlb | CONVFILE-Fortschreibung des
000530*         |            |     | Kennzeichens CONV-ANALYZED
000540*         |            |     | auf REWRITE umgestellt
000550* C.00.01 | 2008-09-15 | jw  | ANLFILE-Satz wird bei Wiederholung
000560*         |            |     | ersetzt statt dupliziert
000570*         |            |     | (CR CNVQA-166)
000580* C.00.02 | 2013-11-08 | rh  | Fehlermeldung SINGLE-Modus bei
000590*         |            |     | nicht gefundener Konversation
000600*         |            |     | ergaenzt (CR CNVQA-204)
000610* C.00.03 | 2019-06-11 | jw  | Kommentare durchgesehen, keine
000620*         |            |     | Feldaenderung (CR CNVQA-260)
000630* C.00.04 | 2024-03-04 | hf  | Datei-Status FILE-EOF/FILE-INVALID
000640*         |            |     | jetzt bei OPEN-Fehlern CONVFILE/
000650*         |            |     | MSGFILE ausgewertet statt nur
000660*         |            |     | angezeigt; C6-NUM REDEFINES C6-X
000670*         |            |     | auf Grossschreibung korrigiert
000680*         |            |     | (CR CNVQA-262)
000690*----------------------------------------------------------------
000700*
000710* Programmbeschreibung
000720* ---------------------
000730* Dieses Programm ist der naechtliche Stapellauf (und der Auf-
000740* ruf fuer Sonderlaeufe) der Chat-Qualitaetsauswertung. Es liest
000750* CONVFILE (Konversations-Kopfsaetze) und MSGFILE (Nachrichten-
000760* saetze je Konversation, sortiert nach MSG-CONV-ID/MSG-SEQ) und
000770* ruft fuer jede ausgewaehlte Konversation einmal das Regelwerk-
000780* Modul CNLENG0M auf. Auswahl ueber Startup-Text:
000790*    (kein Parameter)      = nur unausgewertete (ANALYZED = N)
000800*    ALL                   = alle Konversationen
000810*    SINGLE nnnnnn         = nur die genannte Konversation
000820* Ergebnis wird nach ANLFILE geschrieben, CONVFILE mit gesetztem
000830* Kennzeichen CONV-ANALYZED = Y fortgeschrieben.
000840*
000850****************************************************************
000860
000870 ENVIRONMENT DIVISION.
000880 CONFIGURATION SECTION.
000890 SPECIAL-NAMES.
000900     SWITCH-15 IS ANZEIGE-VERSION
000910         ON STATUS IS SHOW-VERSION
000920     CLASS ALPHNUM  IS "0123456789"
000930                       "abcdefghijklmnopqrstuvwxyz"
000940                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000950
000960 INPUT-OUTPUT SECTION.
000970 FILE-CONTROL.
000980     SELECT CONV-FILE   ASSIGN TO CONVFILE
000990         ORGANIZATION IS SEQUENTIAL
001000         FILE STATUS IS FILE-STATUS.
001010
001020     SELECT MSG-FILE    ASSIGN TO MSGFILE
001030         ORGANIZATION IS SEQUENTIAL
001040         FILE STATUS IS FILE-STATUS.
001050
001060     SELECT ANL-FILE    ASSIGN TO ANLFILE
001070         ORGANIZATION IS SEQUENTIAL
001080         FILE STATUS IS FILE-STATUS.
001090
001100 DATA DIVISION.
001110 FILE SECTION.
001120
001130 FD  CONV-FILE
001140     LABEL RECORDS ARE STANDARD
001150     RECORD CONTAINS 47 CHARACTERS.
001160     COPY CNVCONV.
001170
001180 FD  MSG-FILE
001190     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 214 CHARACTERS.
001210     COPY CNVMSG.
001220
001230 FD  ANL-FILE
001240     LABEL RECORDS ARE STANDARD
001250     RECORD CONTAINS 43 CHARACTERS.
001260     COPY CNVANL.
001270
001280 WORKING-STORAGE SECTION.
001290*--------------------------------------------------------------*
001300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001310*--------------------------------------------------------------*
001320 01          COMP-FELDER.
001330     05      C4-ANALYZED-COUNT   PIC S9(04) COMP.
001340     05      C4-I1               PIC S9(04) COMP.
001350     05      C6-SEL-CONV-ID      PIC S9(06) COMP.
001360     05      C6-CUR-CONV-ID      PIC S9(06) COMP.
001370*        C6-X/C6-NUM: Beispiel fuer die REDEFINES-Technik dieses
001380*        Programms (wie auch in CNLENG0M ueblich, siehe dort
001390*        C4-UMWANDLUNG/C4-UMW-ALPHA) -- binaerer/alphanumerischer
001400*        Zugriff auf dasselbe 2-Byte-Feld
001410     05      C6-X.
001420      10                         PIC X VALUE LOW-VALUE.
001430      10     C6-X2               PIC X.
001440     05      C6-NUM REDEFINES C6-X
001450                                 PIC S9(04) COMP.
001460     05      FILLER              PIC X(02).
001470
001480*--------------------------------------------------------------*
001490* Display-Felder: Praefix D
001500*--------------------------------------------------------------*
001510 01          DISPLAY-FELDER.
001520     05      D-CNT               PIC ZZZ9.
001530     05      D-CONV-ID           PIC ZZZZZ9.
001540     05      D-SCORE             PIC 9.99.
001550     05      FILLER              PIC X(02).
001560
001570*--------------------------------------------------------------*
001580* Felder mit konstantem Inhalt: Praefix K
001590*--------------------------------------------------------------*
001600 01          KONSTANTE-FELDER.
001610     05      K-MODUL             PIC X(08)   VALUE "CNVBAT0O".
001620     05      K-VERSION           PIC X(08)   VALUE "C.00.04 ".
001630     05      K-MODE-ALL          PIC X(06)   VALUE "ALL".
001640     05      K-MODE-SINGLE       PIC X(06)   VALUE "SINGLE".
001650     05      FILLER              PIC X(02).
001660
001670*----------------------------------------------------------------*
001680* Conditional-Felder
001690*----------------------------------------------------------------*
001700 01          SCHALTER.
001710     05      FILE-STATUS         PIC X(02).
001720          88 FILE-OK                         VALUE "00".
001730          88 FILE-NOK                        VALUE "01" THRU "99".
001740     05      REC-STAT REDEFINES  FILE-STATUS.
001750        10   FILE-STATUS1        PIC X.
001760          88 FILE-EOF                        VALUE "1".
001770          88 FILE-INVALID                    VALUE "2".
001780        10                       PIC X.
001790
001800     05      SW-RUN-MODE         PIC 9          VALUE ZERO.
001810             88 MODE-UNANALYZED                VALUE ZERO.
001820             88 MODE-ALL                       VALUE 1.
001830             88 MODE-SINGLE                    VALUE 2.
001840     05      SW-CONV-EOF         PIC 9          VALUE ZERO.
001850             88 CONV-FILE-EOF                  VALUE 1.
001860     05      SW-MSG-EOF          PIC 9          VALUE ZERO.
001870             88 MSG-FILE-EOF                   VALUE 1.
001880     05      SW-WANT-CONV        PIC 9          VALUE ZERO.
001890             88 CONV-IS-WANTED                 VALUE 1.
001900     05      SW-SINGLE-FOUND     PIC 9          VALUE ZERO.
001910             88 SINGLE-CONV-FOUND              VALUE 1.
001920     05      PRG-STATUS          PIC 9          VALUE ZERO.
001930             88 PRG-OK                         VALUE ZERO.
001940             88 PRG-ABBRUCH                    VALUE 1.
001950     05      FILLER              PIC X(02).
001960
001970*--------------------------------------------------------------*
001980* weitere Arbeitsfelder
001990*--------------------------------------------------------------*
002000 01          WORK-FELDER.
002010     05      ZEILE               PIC X(80) VALUE SPACES.
002020     05      FILLER              PIC X(02).
002030
002040*--------------------------------------------------------------*
002050* Aufruf COBOL-Utility GETSTARTUPTEXT und Zerlegung des
002060* Laufparameters (Praefix STUP-). Die 6-stellige Konversations-
002070* ID des Modus SINGLE wird -- wie in diesem Programm ueblich --
002080* ueber FILLER + REDEFINES aus dem Textfeld gewonnen, nicht
002090* durch direktes MOVE in ein numerisches Feld.
002100*--------------------------------------------------------------*
002110 01          STUP-PARAMETER.
002120     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
002130     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
002140     05      STUP-TEXT           PIC X(30) VALUE SPACES.
002150     05      FILLER              PIC X(02).
002160
002170 01          STUP-CONTENT-DECOMPOSE.
002180     05      STUP-MODE-WORD      PIC X(06)  VALUE SPACES.
002190     05      STUP-ID-TEXT        PIC X(06)  VALUE SPACES.
002200*                (Reservebyte siehe REDEFINES STUP-ID-NUM unten)
002210 01          STUP-ID-NUM REDEFINES STUP-CONTENT-DECOMPOSE.
002220     05      FILLER              PIC X(06).
002230     05      STUP-ID-VALUE       PIC 9(06).
002240
002250*--------------------------------------------------------------*
002260* Uebergabe an das Regelwerk-Modul CNLENG0M (Praefix LINK-)
002270*--------------------------------------------------------------*
002280 01          LINK-CONTROL.
002290     05      LINK-CONV-ID        PIC 9(06).
002300     05      LINK-RC             PIC S9(04) COMP.
002310             88 LINK-OK                        VALUE ZERO.
002320     05      FILLER              PIC X(02).
002330
002340*--------------------------------------------------------------*
002350* Nachrichtentabelle je Konversation (Aufbau siehe CNVMTAB,
002360* wird vom Regelwerk CNLENG0M ueber LINKAGE ausgewertet)
002370*--------------------------------------------------------------*
002380     COPY CNVMTAB.
002390
002400 PROCEDURE DIVISION.
002410
002420******************************************************************
002430* Steuerungsablauf
002440******************************************************************
002450 A100-STEUERUNG SECTION.
002460 A100-00.
002470
002480     IF  SHOW-VERSION
002490         DISPLAY K-MODUL " Version " K-VERSION
002500         STOP RUN
002510     END-IF
002520
002530     PERFORM B000-VORLAUF
002540
002550     IF  PRG-ABBRUCH
002560         CONTINUE
002570     ELSE
002580         PERFORM B100-VERARBEITUNG
002590     END-IF
002600
002610     PERFORM B090-ENDE
002620     STOP RUN
002630     .
002640 A100-99.
002650     EXIT.
002660******************************************************************
002670* Vorlauf: Laufparameter lesen, Dateien eroeffnen, je einen Satz
002680* aus CONVFILE und MSGFILE vorlesen (Steuerbruch-Vorlesetechnik)
002690******************************************************************
002700 B000-VORLAUF SECTION.
002710 B000-00.
002720
002730     INITIALIZE SCHALTER COMP-FELDER
002740     PERFORM P100-GETSTARTUPTEXT
002750
002760     IF  NOT PRG-ABBRUCH
002770         OPEN I-O CONV-FILE
002780         IF  NOT FILE-OK
002790             EVALUATE TRUE
002800                 WHEN FILE-EOF
002810                      DISPLAY "Fehler beim Oeffnen CONVFILE: Datei "
002820                              "leer, Status " FILE-STATUS
002830                 WHEN FILE-INVALID
002840                      DISPLAY "Fehler beim Oeffnen CONVFILE: "
002850                              "ungueltiges Satzformat, Status "
002860                              FILE-STATUS
002870                 WHEN OTHER
002880                      DISPLAY "Fehler beim Oeffnen CONVFILE: "
002890                              FILE-STATUS
002900             END-EVALUATE
002910             SET PRG-ABBRUCH TO TRUE
002920         END-IF
002930     END-IF
002940
002950     IF  NOT PRG-ABBRUCH
002960         OPEN INPUT MSG-FILE
002970         IF  NOT FILE-OK
002980             EVALUATE TRUE
002990                 WHEN FILE-EOF
003000                      DISPLAY "Fehler beim Oeffnen MSGFILE: Datei "
003010                              "leer, Status " FILE-STATUS
003020                 WHEN FILE-INVALID
003030                      DISPLAY "Fehler beim Oeffnen MSGFILE: "
003040                              "ungueltiges Satzformat, Status "
003050                              FILE-STATUS
003060                 WHEN OTHER
003070                      DISPLAY "Fehler beim Oeffnen MSGFILE: "
003080                              FILE-STATUS
003090             END-EVALUATE
003100             SET PRG-ABBRUCH TO TRUE
003110         END-IF
003120     END-IF
003130
003140     IF  NOT PRG-ABBRUCH
003150         OPEN OUTPUT ANL-FILE
003160         PERFORM C100-READ-CONV
003170         PERFORM C110-READ-MSG
003180     END-IF
003190     .
003200 B000-99.
003210     EXIT.
003220******************************************************************
003230* Nachlauf: Endeprotokoll, Dateien schliessen
003240******************************************************************
003250 B090-ENDE SECTION.
003260 B090-00.
003270
003280     IF  PRG-ABBRUCH
003290         DISPLAY ">>> ABBRUCH - Verarbeitung nicht moeglich <<<"
003300     ELSE
003310         IF  MODE-SINGLE AND NOT SINGLE-CONV-FOUND
003320             MOVE C6-SEL-CONV-ID TO D-CONV-ID
003330             MOVE SPACES TO ZEILE
003340             STRING "Conversation "         DELIMITED BY SIZE,
003350                    D-CONV-ID               DELIMITED BY SIZE,
003360                    " not found - run"      DELIMITED BY SIZE,
003370                    " terminated."          DELIMITED BY SIZE
003380               INTO ZEILE
003390             DISPLAY ZEILE
003400         ELSE
003410             MOVE C4-ANALYZED-COUNT TO D-CNT
003420             MOVE SPACES TO ZEILE
003430             STRING "Completed: Analyzed "   DELIMITED BY SIZE,
003440                    D-CNT                    DELIMITED BY SIZE,
003450                    " conversation(s)."      DELIMITED BY SIZE
003460               INTO ZEILE
003470             DISPLAY ZEILE
003480         END-IF
003490
003500         CLOSE CONV-FILE, MSG-FILE, ANL-FILE
003510     END-IF
003520     .
003530 B090-99.
003540     EXIT.
003550******************************************************************
003560* Verarbeitung: alle CONVFILE-Saetze durchlaufen, je Satz
003570* pruefen, ob er nach dem gewaehlten Auswahlmodus zu bearbeiten
003580* ist
003590******************************************************************
003600 B100-VERARBEITUNG SECTION.
003610 B100-00.
003620
003630     PERFORM C200-PROCESS-ONE-CONV UNTIL CONV-FILE-EOF
003640     .
003650 B100-99.
003660     EXIT.
003670******************************************************************
003680* Konversations-Kopfsatz lesen (Steuerbruch-Vorlesetechnik)
003690******************************************************************
003700 C100-READ-CONV SECTION.
003710 C100-00.
003720
003730     READ CONV-FILE
003740         AT END SET CONV-FILE-EOF TO TRUE
003750     END-READ
003760     .
003770 C100-99.
003780     EXIT.
003790******************************************************************
003800* Nachrichtensatz lesen; am Dateiende MSG-CONV-ID auf Null
003810* setzen, damit kein weiterer Vergleich zufaellig zutrifft
003820******************************************************************
003830 C110-READ-MSG SECTION.
003840 C110-00.
003850
003860     READ MSG-FILE
003870         AT END SET MSG-FILE-EOF TO TRUE
003880                MOVE ZERO TO MSG-CONV-ID
003890     END-READ
003900     .
003910 C110-99.
003920     EXIT.
003930******************************************************************
003940* Eine Konversation bearbeiten: Auswahl pruefen, Nachrichten-
003950* tabelle aufbauen bzw. ueberlesen, Regelwerk rufen, Ergebnis
003960* fortschreiben, naechsten Kopfsatz vorlesen
003970******************************************************************
003980 C200-PROCESS-ONE-CONV SECTION.
003990 C200-00.
004000
004010     MOVE CONV-ID TO C6-CUR-CONV-ID
004020     PERFORM C210-CHECK-SELECTED
004030
004040     IF  CONV-IS-WANTED
004050         PERFORM C300-BUILD-MSG-TABLE
004060         IF  MSG-TAB-COUNT = ZERO
004070             PERFORM C900-REPORT-SKIP
004080         ELSE
004090             PERFORM C400-CALL-ENGINE
004100             PERFORM C410-WRITE-RESULT
004110             PERFORM C420-FLAG-ANALYZED
004120             ADD 1 TO C4-ANALYZED-COUNT
004130             PERFORM C910-REPORT-ANALYZED
004140         END-IF
004150     ELSE
004160         PERFORM C320-SKIP-MSGS
004170     END-IF
004180
004190     PERFORM C100-READ-CONV
004200     .
004210 C200-99.
004220     EXIT.
004230******************************************************************
004240* Pruefen, ob die aktuelle Konversation nach dem Auswahlmodus
004250* (UNANALYZED/ALL/SINGLE) zu bearbeiten ist
004260******************************************************************
004270 C210-CHECK-SELECTED SECTION.
004280 C210-00.
004290
004300     MOVE ZERO TO SW-WANT-CONV
004310     EVALUATE TRUE
004320         WHEN MODE-UNANALYZED
004330              IF  CONV-ANALYZED-NO
004340                  SET CONV-IS-WANTED TO TRUE
004350              END-IF
004360         WHEN MODE-ALL
004370              SET CONV-IS-WANTED TO TRUE
004380         WHEN MODE-SINGLE
004390              IF  C6-CUR-CONV-ID = C6-SEL-CONV-ID
004400                  SET CONV-IS-WANTED   TO TRUE
004410                  SET SINGLE-CONV-FOUND TO TRUE
004420              END-IF
004430     END-EVALUATE
004440     .
004450 C210-99.
004460     EXIT.
004470******************************************************************
004480* Nachrichtentabelle fuer die aktuelle Konversation aus MSGFILE
004490* aufbauen (Steuerbruch ueber MSG-CONV-ID, beide Dateien nach
004500* Konversation sortiert -- klassischer Mate-File-Abgleich)
004510******************************************************************
004520 C300-BUILD-MSG-TABLE SECTION.
004530 C300-00.
004540
004550     MOVE ZERO TO MSG-TAB-COUNT
004560     PERFORM C310-ADD-ONE-MSG
004570         UNTIL MSG-FILE-EOF
004580            OR MSG-CONV-ID NOT = C6-CUR-CONV-ID
004590     .
004600 C300-99.
004610     EXIT.
004620
004630 C310-ADD-ONE-MSG SECTION.
004640 C310-00.
004650
004660     IF  MSG-TAB-COUNT < MSG-TAB-MAX
004670         ADD 1 TO MSG-TAB-COUNT
004680         SET MSG-TAB-IDX TO MSG-TAB-COUNT
004690         MOVE MSG-SEQ    TO MTE-SEQ(MSG-TAB-IDX)
004700         MOVE MSG-SENDER TO MTE-SENDER(MSG-TAB-IDX)
004710         MOVE MSG-TEXT   TO MTE-TEXT(MSG-TAB-IDX)
004720     END-IF
004730     PERFORM C110-READ-MSG
004740     .
004750 C310-99.
004760     EXIT.
004770******************************************************************
004780* Nachrichten einer NICHT ausgewaehlten Konversation ueberlesen,
004790* damit der Lesezeiger auf MSGFILE synchron bleibt
004800******************************************************************
004810 C320-SKIP-MSGS SECTION.
004820 C320-00.
004830
004840     PERFORM C110-READ-MSG
004850         UNTIL MSG-FILE-EOF
004860            OR MSG-CONV-ID NOT = C6-CUR-CONV-ID
004870     .
004880 C320-99.
004890     EXIT.
004900******************************************************************
004910* Regelwerk-Modul CNLENG0M fuer die aktuelle Konversation rufen
004920******************************************************************
004930 C400-CALL-ENGINE SECTION.
004940 C400-00.
004950
004960     MOVE C6-CUR-CONV-ID TO LINK-CONV-ID
004970     MOVE ZERO            TO LINK-RC
004980     CALL "CNLENG0M" USING LINK-CONTROL,
004990                            CNV-MSG-TABLE,
005000                            CNV-ANL-RECORD
005010     .
005020 C400-99.
005030     EXIT.
005040******************************************************************
005050* Analyseergebnis nach ANLFILE schreiben
005060******************************************************************
005070 C410-WRITE-RESULT SECTION.
005080 C410-00.
005090
005100     WRITE CNV-ANL-RECORD
005110     .
005120 C410-99.
005130     EXIT.
005140******************************************************************
005150* Kennzeichen CONV-ANALYZED in CONVFILE auf Y fortschreiben
005160******************************************************************
005170 C420-FLAG-ANALYZED SECTION.
005180 C420-00.
005190
005200     SET CONV-ANALYZED-YES TO TRUE
005210     REWRITE CNV-CONV-RECORD
005220     .
005230 C420-99.
005240     EXIT.
005250******************************************************************
005260* Protokollzeile: Konversation ohne Nachrichten uebersprungen
005270******************************************************************
005280 C900-REPORT-SKIP SECTION.
005290 C900-00.
005300
005310     MOVE C6-CUR-CONV-ID TO D-CONV-ID
005320     MOVE SPACES          TO ZEILE
005330     STRING "Conversation "                    DELIMITED BY SIZE,
005340            D-CONV-ID                           DELIMITED BY SIZE,
005350            " has no messages, skipping..."     DELIMITED BY SIZE
005360       INTO ZEILE
005370     DISPLAY ZEILE
005380     .
005390 C900-99.
005400     EXIT.
005410******************************************************************
005420* Protokollzeile: Konversation ausgewertet
005430******************************************************************
005440 C910-REPORT-ANALYZED SECTION.
005450 C910-00.
005460
005470     MOVE C6-CUR-CONV-ID TO D-CONV-ID
005480     MOVE ANL-OVERALL     TO D-SCORE
005490     MOVE SPACES          TO ZEILE
005500     STRING "Analyzed conversation "        DELIMITED BY SIZE,
005510            D-CONV-ID                       DELIMITED BY SIZE,
005520            " - Overall Score: "            DELIMITED BY SIZE,
005530            D-SCORE                         DELIMITED BY SIZE
005540       INTO ZEILE
005550     DISPLAY ZEILE
005560     .
005570 C910-99.
005580     EXIT.
005590******************************************************************
005600* Aufruf COBOL-Utility: GETSTARTUPTEXT
005610*
005620*              Eingabe: stup-portion (VOLUME,IN,OUT,STRING)
005630*              Ausgabe: stup-result  (-1:NOK, >=0:OK)
005640*                       stup-text
005650*
005660* Laufparameter (in STUP-TEXT):
005670*     (leer)          -> Modus UNANALYZED (Default)
005680*     ALL              -> Modus ALL
005690*     SINGLE nnnnnn    -> Modus SINGLE, Konversation nnnnnn
005700******************************************************************
005710 P100-GETSTARTUPTEXT SECTION.
005720 P100-00.
005730
005740     MOVE SPACES TO STUP-TEXT
005750     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
005760                                     STUP-TEXT
005770                             GIVING  STUP-RESULT
005780     EVALUATE STUP-RESULT
005790         WHEN -9999 THRU -1
005800**                  ---> Fehler aus GetStartUpText
005810                     MOVE STUP-RESULT TO D-CNT
005820                     DISPLAY "Lesen STARTUP fehlgeschlagen: "
005830                             D-CNT
005840                     SET PRG-ABBRUCH TO TRUE
005850
005860         WHEN ZERO
005870**                  ---> kein StartUpText vorhanden: Default
005880                     SET MODE-UNANALYZED TO TRUE
005890
005900         WHEN OTHER
005910                     INSPECT STUP-TEXT
005920                        CONVERTING "abcdefghijklmnopqrstuvwxyz"
005930                                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005940                     UNSTRING STUP-TEXT DELIMITED BY " "
005950                     INTO     STUP-MODE-WORD,
005960                              STUP-ID-TEXT
005970                     PERFORM P110-EVAL-MODE
005980
005990     END-EVALUATE
006000     .
006010 P100-99.
006020     EXIT.
006030******************************************************************
006040* Zerlegten Laufparameter auswerten und Auswahlmodus setzen
006050******************************************************************
006060 P110-EVAL-MODE SECTION.
006070 P110-00.
006080
006090     IF  STUP-MODE-WORD = SPACES
006100         SET MODE-UNANALYZED TO TRUE
006110     ELSE
006120         IF  STUP-MODE-WORD = K-MODE-ALL
006130             SET MODE-ALL TO TRUE
006140         ELSE
006150             IF  STUP-MODE-WORD = K-MODE-SINGLE
006160                 SET MODE-SINGLE TO TRUE
006170                 MOVE STUP-ID-VALUE TO C6-SEL-CONV-ID
006180             ELSE
006190                 DISPLAY "Unbekannter Laufparameter: "
006200                         STUP-MODE-WORD
006210                 SET PRG-ABBRUCH TO TRUE
006220             END-IF
006230         END-IF
006240     END-IF
006250     .
006260 P110-99.
006270     EXIT.
006280******************************************************************
006290* ENDE Source-Programm
006300******************************************************************
